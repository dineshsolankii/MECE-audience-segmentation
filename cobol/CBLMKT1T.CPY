000100***************************************************************           
000200* CBLMKT1T.CPY                                                *           
000300* IN-MEMORY UNIVERSE WORKING TABLE.  COPY'D INTO WORKING-     *           
000400* STORAGE ONLY OF CBLMKT01 -- NEVER INTO THE FILE SECTION.    *           
000500***************************************************************           
000600                                                                          
000700* REVISION HISTORY -                                                      
000800*   06/14/04  AL   SPLIT OUT OF CBLMKT1.CPY SO THE FD COPY AND            
000900*                  THE WORKING-STORAGE COPY DON'T COLLIDE.  ALSO          
001000*                  RAISED OCCURS TO 20000 TO MATCH THE REVISED            
001100*                  MAX-SEGMENT-SIZE CEILING.                              
001200                                                                          
001300***************************************************************           
001400* UNIVERSE-TABLE - HOLDS EVERY ABANDONER KEPT BY THE 7-DAY    *           
001500* RECENCY CUTOFF.  BUILT ONCE IN 2000-READ-UNIVERSE AND THEN  *           
001600* RE-READ REPEATEDLY BY THE THRESHOLD, SEGMENT-ASSIGN, SIZE-  *           
001700* CONSTRAINT AND SCORING PASSES -- NO RE-READ OF THE INPUT    *           
001800* FILE AFTER THE FIRST PASS.                                  *           
001900***************************************************************           
002000 01  UNIVERSE-TABLE.                                                      
002100     05  T-UNIV-REC OCCURS 20000 TIMES                                    
002200             INDEXED BY T-UNIV-IDX.                                       
002300         10  T-UNIV-USER-ID        PIC X(11).                             
002400         10  T-UNIV-CART-DATE      PIC 9(8).                              
002500         10  T-UNIV-LAST-ORD-DATE  PIC 9(8).                              
002600         10  T-UNIV-AOV            PIC 9(7)V99.                           
002700         10  T-UNIV-SESSIONS       PIC 9(3).                              
002800         10  T-UNIV-CART-ITEMS     PIC 9(3).                              
002900         10  T-UNIV-ENGAGEMENT     PIC 9V999.                             
003000         10  T-UNIV-PROFITABILITY  PIC 9V999.                             
003100         10  T-UNIV-RECENCY-SCORE  PIC 9V999.                             
003200         10  T-UNIV-SEGMENT-NAME   PIC X(30).                             
003300         10  T-UNIV-SEG-SUB        PIC 99.                                
003400         10  FILLER                PIC X(3).                              
