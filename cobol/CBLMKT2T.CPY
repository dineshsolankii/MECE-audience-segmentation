000100***************************************************************           
000200* CBLMKT2T.CPY                                                *           
000300* SEGMENT WORKING TABLE AND HARD-CODED RULES-TEXT / LIFT-VS-  *           
000400* CONTROL LOOKUP TABLE.  COPY'D INTO WORKING-STORAGE ONLY OF  *           
000500* CBLMKT01 -- NEVER INTO THE FILE SECTION.                    *           
000600***************************************************************           
000700                                                                          
000800* REVISION HISTORY -                                                      
000900*   06/14/04  AL   SPLIT OUT OF CBLMKT2.CPY SO THE FD COPY AND            
001000*                  THE WORKING-STORAGE COPY DON'T COLLIDE.                
001100*                  SEG-RULES-TABLE REBUILT AS A HARD-CODED                
001200*                  FILLER/REDEFINES TABLE (SAME STYLE AS THE              
001300*                  OLD PARK PRICE TABLE) SO 6300-LOOKUP-RULES-            
001400*                  TEXT CAN INDEX STRAIGHT ACROSS TO IT OFF THE           
001500*                  SAME ROW NUMBER SEGMENT-TABLE IS ON, NO                
001600*                  40-BRANCH EVALUATE AND NO SEARCH NEEDED.               
001700                                                                          
001800***************************************************************           
001900* SEGMENT-TABLE - ONE ENTRY PER SEGMENT NAME, 10 DECISION-    *           
002000* TREE SEGMENTS PLUS OTHER_BUCKET.  COUNTS AND SUMS ARE       *           
002100* ACCUMULATED HERE DURING 4000-ASSIGN-SEGMENTS AND            *           
002200* 6000-SCORE-SEGMENTS.  MONEY SUMS STAY ZONED DISPLAY PER     *           
002300* SHOP STANDARD -- NO COMP-3 ON DOLLAR FIELDS.                *           
002400***************************************************************           
002500 01  SEGMENT-TABLE.                                                       
002600     05  T-SEG-REC OCCURS 11 TIMES                                        
002700             INDEXED BY T-SEG-IDX.                                        
002800         10  T-SEG-NAME            PIC X(30).                             
002900         10  T-SEG-COUNT           PIC 9(7)  COMP.                        
003000         10  T-SEG-PRE-COUNT       PIC 9(7)  COMP.                        
003100         10  T-SEG-MERGED-FLAG     PIC X.                                 
003200             88  T-SEG-WAS-MERGED  VALUE 'Y'.                             
003300         10  T-SEG-SUM-ENGAGEMENT  PIC 9(9)V999.                          
003400         10  T-SEG-SUM-RECENCY     PIC 9(9)V999.                          
003500         10  T-SEG-SUM-PROFIT      PIC 9(9)V999.                          
003600         10  T-SEG-SUM-AOV         PIC 9(11)V99.                          
003700         10  T-SEG-SUM-SESSIONS    PIC 9(9)  COMP.                        
003800         10  FILLER                PIC X(8).                              
003900                                                                          
004000***************************************************************           
004100* SEG-RULES-ARRAY - HARD-CODED RULES-APPLIED TEXT AND THE     *           
004200* PRECOMPUTED LIFT-VS-CONTROL SEED FOR EACH OF THE 10         *           
004300* DECISION-TREE SEGMENTS PLUS OTHER_BUCKET.  SAME FILLER/     *           
004400* VALUE/REDEFINES/OCCURS STYLE AS THE OLD AMUSEMENT PARK      *           
004500* PRICE TABLE (SEE CP2-COBANL2C, NOW RETIRED).  THE LIFT      *           
004600* SEED IS 0.05 + 0.20*(H MOD 1000)/999 WHERE H IS AN          *           
004700* ADDITIVE POSITIONAL HASH OF THE SEGMENT NAME, WORKED OUT    *           
004800* BY HAND AT CODING TIME -- SEE 6200-COMPUTE-SCORES.          *           
004900***************************************************************           
005000 01  SEG-RULES-ARRAY.                                                     
005100     05  FILLER  PIC X(30) VALUE 'Premium_Engaged'.                       
005200     05  FILLER  PIC X(70) VALUE                                          
005300         'AOV > 80TH PERCENTILE & ENGAGEMENT > 0.7'.                      
005400     05  FILLER  PIC 9V999 VALUE 0.064.                                   
005500     05  FILLER  PIC X(30) VALUE 'Premium_Profitable'.                    
005600     05  FILLER  PIC X(70) VALUE                                          
005700         'AOV > 80TH PERCENTILE & PROFITABILITY > 0.7'.                   
005800     05  FILLER  PIC 9V999 VALUE 0.204.                                   
005900     05  FILLER  PIC X(30) VALUE 'Premium_Other'.                         
006000     05  FILLER  PIC X(70) VALUE                                          
006100         'AOV > 80TH PERCENTILE & OTHER CONDITIONS'.                      
006200     05  FILLER  PIC 9V999 VALUE 0.151.                                   
006300     05  FILLER  PIC X(30) VALUE 'Mid_Value_Champions'.                   
006400     05  FILLER  PIC X(70) VALUE                                          
006500         'AOV > 50TH PCT & ENGAGEMENT > 0.7 & PROFIT > 0.7'.              
006600     05  FILLER  PIC 9V999 VALUE 0.193.                                   
006700     05  FILLER  PIC X(30) VALUE 'Mid_Value_Engaged'.                     
006800     05  FILLER  PIC X(70) VALUE                                          
006900         'AOV > 50TH PERCENTILE & ENGAGEMENT > 0.4'.                      
007000     05  FILLER  PIC 9V999 VALUE 0.083.                                   
007100     05  FILLER  PIC X(30) VALUE 'Mid_Value_Active'.                      
007200     05  FILLER  PIC X(70) VALUE                                          
007300         'AOV > 50TH PERCENTILE & SESSIONS > 10'.                         
007400     05  FILLER  PIC 9V999 VALUE 0.210.                                   
007500     05  FILLER  PIC X(30) VALUE 'Mid_Value_Other'.                       
007600     05  FILLER  PIC X(70) VALUE                                          
007700         'AOV > 50TH PERCENTILE & OTHER CONDITIONS'.                      
007800     05  FILLER  PIC 9V999 VALUE 0.103.                                   
007900     05  FILLER  PIC X(30) VALUE 'Low_Value_High_Engagement'.             
008000     05  FILLER  PIC X(70) VALUE                                          
008100         'AOV <= 50TH PERCENTILE & ENGAGEMENT > 0.7'.                     
008200     05  FILLER  PIC 9V999 VALUE 0.247.                                   
008300     05  FILLER  PIC X(30) VALUE 'Low_Value_Moderate_Engaged'.            
008400     05  FILLER  PIC X(70) VALUE                                          
008500         'AOV <= 50TH PCT & ENGAGEMENT > 0.4 & SESSIONS > 5'.             
008600     05  FILLER  PIC 9V999 VALUE 0.076.                                   
008700     05  FILLER  PIC X(30) VALUE 'Low_Value_Other'.                       
008800     05  FILLER  PIC X(70) VALUE                                          
008900         'AOV <= 50TH PERCENTILE & OTHER CONDITIONS'.                     
009000     05  FILLER  PIC 9V999 VALUE 0.117.                                   
009100     05  FILLER  PIC X(30) VALUE 'Other_Bucket'.                          
009200     05  FILLER  PIC X(70) VALUE                                          
009300         'SMALL SEGMENTS MERGED (SIZE BELOW MIN-SEGMENT-SIZE)'.           
009400     05  FILLER  PIC 9V999 VALUE 0.056.                                   
009500 01  SEG-RULES-TABLE REDEFINES SEG-RULES-ARRAY.                           
009600     05  SEG-RULES-ROW OCCURS 11 TIMES                                    
009700             INDEXED BY T-RULE-IDX.                                       
009800         10  T-RULE-NAME         PIC X(30).                               
009900         10  T-RULE-TEXT         PIC X(70).                               
010000         10  T-RULE-LIFT-SEED    PIC 9V999.                               
