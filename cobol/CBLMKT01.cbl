000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.             CBLMKT01.                                        
000300 AUTHOR.                 ASHLEY LINDQUIST.                                
000400 INSTALLATION.           LINDQUIST DIVISION - MARKETING SYSTEMS.          
000500 DATE-WRITTEN.           11/09/88.                                        
000600 DATE-COMPILED.                                                           
000700 SECURITY.               CONFIDENTIAL - MARKETING MGMT ONLY.              
000800                                                                          
000900***************************************************************           
001000* CBLMKT01 - CART ABANDONER MECE SEGMENTATION                 *           
001100* READS THE DAILY CART-ABANDONER MASTER, KEEPS THE            *           
001200* 7-DAY UNIVERSE, RUNS EACH UNIVERSE MEMBER THROUGH THE       *           
001300* MECE DECISION TREE, MERGES UNDERSIZED SEGMENTS INTO         *           
001400* OTHER_BUCKET, SCORES EACH FINAL SEGMENT AND WRITES THE      *           
001500* SEGMENT-STRATEGY EXPORT FILE PLUS THE RUN REPORT FOR        *           
001600* THE RETENTION CAMPAIGN DESK.                                *           
001700***************************************************************           
001800                                                                          
001900* CHANGE LOG -                                                            
002000*   11/09/88  AL   ORIGINAL PROGRAM WRITTEN FOR THE RETENTION             
002100*                  CAMPAIGN PILOT (6 SEGMENTS, NO SIZE MERGE).            
002200*   03/15/89  AL   ADDED MIN/MAX SEGMENT SIZE CHECKS PER MKTG             
002300*                  REQUEST AFTER THE PILOT PRODUCED A 40-USER             
002400*                  SEGMENT THAT WAS TOO SMALL TO MAIL PROFITABLY.         
002500*   08/02/90  AL   EXPANDED DECISION TREE TO THE CURRENT 10               
002600*                  SEGMENTS (PREMIUM/MID/LOW TIERS).                      
002700*   01/22/91  DLK  CORRECTED RECENCY SCORE - WAS USING CALENDAR           
002800*                  MONTHS INSTEAD OF WHOLE DAYS.  TICKET MK-114.          
002900*   06/18/92  AL   SEGMENT SCORING FORMULA ADDED (CONVERSION,             
003000*                  LIFT, SIZE, STRATEGIC FIT, OVERALL).                   
003100*   11/30/93  DLK  REPLACED HAND-SORT OF AOV VALUES WITH A SORT           
003200*                  VERB INPUT/OUTPUT PROCEDURE PAIR - FASTER ON           
003300*                  THE YEAR-END VOLUME.  TICKET MK-181.                   
003400*   05/09/95  AL   ADDED DELIMITED SEGMENT-STRATEGY EXPORT FILE           
003500*                  FOR THE NEW MAIL-HOUSE FEED.  TICKET MK-203.           
003600*   09/30/98  RJT  Y2K REMEDIATION PROJECT - REPLACED THE 2-DIGIT         
003700*                  ACCEPT FROM DATE WINDOWING LOGIC THROUGHOUT.           
003800*                  SEE 1050-WINDOW-YEAR.  TICKET Y2K-0441.                
003900*   02/11/99  RJT  Y2K REMEDIATION - VERIFIED JULIAN DATE MATH IN         
004000*                  2150-CALC-JULIAN IS CENTURY-SAFE.  Y2K-0441.           
004100*   04/02/99  AL   ADDED VALID-FLAG TO THE EXPORT RECORD AND THE          
004200*                  MERGED-SEGMENT-LIST MESSAGE.  TICKET MK-217.           
004300*   06/14/04  AL   REBUILT RULES-TEXT LOOKUP AS A HARD-CODED              
004400*                  TABLE SEARCH (WAS A 40-BRANCH EVALUATE).               
004500*                  TICKET MK-260.                                         
004600*   03/03/08  KMP  CONFIGURATION VALIDATION PASS ADDED AHEAD OF           
004700*                  THE READ - MKTG WANTS A CLEAN ABORT INSTEAD            
004800*                  OF A BAD RUN.  TICKET MK-309.                          
004900*   07/19/11  KMP  RAISED MAX-SEGMENT-SIZE DEFAULT TO 20000 FOR           
005000*                  THE HOLIDAY ABANDONER VOLUME.  TICKET MK-347.          
005100*   10/08/14  AL   FINAL REVIEW FOR THE CURRENT RUN BOOK.  NO             
005200*                  LOGIC CHANGE, COMMENTS TIDIED.                         
005300*   03/11/16  DMH  SEGMENT-STRATEGY EXPORT RECAST AS A COMMA-             
005400*                  DELIMITED TEXT FILE WITH A HEADER ROW FOR THE          
005500*                  MAIL-HOUSE SPREADSHEET LOAD - WAS A FIXED-             
005600*                  WIDTH RECORD.  SEE 7000/7005/7010/7020.                
005700*                  TICKET MK-402.                                         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200* UPSI-0 IS THE OPERATOR CONSOLE VERBOSE SWITCH -- ON GIVES               
006300* THE EXTRA PRE-MERGE SEGMENT COUNTS ON THE REPORT, OFF                   
006400* GIVES THE MAIL-HOUSE THE SHORT FORM.  TESTED DIRECTLY AS                
006500* UPSI-0 ON/OFF IN 5000-ENFORCE-SIZE -- SEE 8000-PRINT-RPT.               
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900                                                                          
007000***************************************************************           
007100* ABANDON-MASTER - THE DAILY CART-ABANDONER FEED FROM THE     *           
007200* WEB PLATFORM.  ONE RECORD PER CUSTOMER WHO LEFT ITEMS IN    *           
007300* A CART, WHETHER OR NOT THEY EVER RETURNED TO BUY.  FIXED-   *           
007400* LENGTH SEQUENTIAL, SORTED OR NOT -- 2100-FILTER-RECORD      *           
007500* DOESN'T CARE, IT JUST FILTERS ON CART-ABANDONED-DATE.       *           
007600***************************************************************           
007700     SELECT ABANDON-MASTER                                                
007800         ASSIGN TO UT-ABNDIN                                              
007900         ORGANIZATION IS SEQUENTIAL.                                      
008000                                                                          
008100***************************************************************           
008200* SEGMENT-OUT - THE COMMA-DELIMITED EXPORT FOR THE MAIL-      *           
008300* HOUSE SPREADSHEET LOAD (TICKET MK-402).  LINE SEQUENTIAL    *           
008400* SO THE MAIL-HOUSE'S OWN TOOLS CAN OPEN IT WITHOUT ANY       *           
008500* FIXED-WIDTH UNPACKING ON THEIR END.                         *           
008600***************************************************************           
008700     SELECT SEGMENT-OUT                                                   
008800         ASSIGN TO UT-SEGOUT                                              
008900         ORGANIZATION IS LINE SEQUENTIAL.                                 
009000                                                                          
009100***************************************************************           
009200* MKT-PRTOUT - THE RUN REPORT FOR THE RETENTION CAMPAIGN      *           
009300* DESK.  CARRIES THE RANKED STRATEGY TABLE, THE PROGRESS/     *           
009400* THRESHOLD LINES AND THE FINAL FOOTING CHECK -- SEE THE      *           
009500* 8000 SERIES BELOW.                                          *           
009600***************************************************************           
009700     SELECT MKT-PRTOUT                                                    
009800         ASSIGN TO UT-MKTPRT                                              
009900         ORGANIZATION IS RECORD SEQUENTIAL.                               
010000                                                                          
010100     SELECT AOV-SORT-FILE                                                 
010200         ASSIGN TO UT-AOVWRK.                                             
010300* AOV-SORT-FILE HOLDS ONLY THE UNIVERSE AOV VALUES WHILE                  
010400* 3000-DERIVE-THRESHOLDS SORTS THEM -- SEE TICKET MK-181.                 
010500* NOTHING ELSE IN THE UNIVERSE ROW TRAVELS THROUGH THE SORT,              
010600* SO THE SD RECORD BELOW CARRIES ONLY THE ONE AOV FIELD.                  
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900                                                                          
011000***************************************************************           
011100* ABANDON-MASTER - FIXED 60-BYTE RECORD FROM THE WEB          *           
011200* PLATFORM'S NIGHTLY CART-ABANDONER EXTRACT.  RECORDING       *           
011300* MODE F BECAUSE THE FEED HAS NO VARIABLE-LENGTH FIELDS --    *           
011400* ALL ELEVEN ITEMS ARE FIXED WIDTH.  SEE CBLMKT1.CPY FOR      *           
011500* THE FULL I-REC LAYOUT AND ITS REVISION HISTORY.             *           
011600***************************************************************           
011700 FD  ABANDON-MASTER                                                       
011800     LABEL RECORD IS STANDARD                                             
011900     RECORD CONTAINS 60 CHARACTERS                                        
012000     RECORDING MODE F                                                     
012100     DATA RECORD IS I-REC.                                                
012200                                                                          
012300     COPY CBLMKT1.                                                        
012400                                                                          
012500***************************************************************           
012600* SEGMENT-OUT - THE MAIL-HOUSE EXPORT (TICKET MK-402).  THE   *           
012700* FD RECORD ITSELF IS A PLAIN 200-BYTE BUFFER -- THE REAL     *           
012800* COLUMN LAYOUT LIVES IN THE SEG-STRAT-REC EDIT BUFFER OVER   *           
012900* IN WORKING-STORAGE (CBLMKT2.CPY) AND IS STRUNG INTO THIS    *           
013000* BUFFER ONE COMMA-DELIMITED LINE AT A TIME BY 7020-BUILD-    *           
013100* CSV-LINE.  DO NOT COPY CBLMKT2 IN HERE -- THAT WAS THE      *           
013200* OLD (PRE-MK-402) WAY AND IT WROTE A FIXED-WIDTH RECORD.     *           
013300***************************************************************           
013400 FD  SEGMENT-OUT                                                          
013500     LABEL RECORD IS OMITTED                                              
013600     RECORD CONTAINS 200 CHARACTERS                                       
013700     DATA RECORD IS SEGOUT-LINE.                                          
013800                                                                          
013900 01  SEGOUT-LINE.                                                         
014000     05  FILLER                 PIC X(200).                               
014100                                                                          
014200***************************************************************           
014300* MKT-PRTOUT - THE RUN REPORT.  132 COLUMNS, 60-LINE PAGE     *           
014400* WITH A FOOTING AT 55 SO THE LAST FIVE LINES OF EACH PAGE    *           
014500* STAY CLEAR FOR THE MAIL-ROOM STAMP -- SAME LINAGE AS THE    *           
014600* OLD CBLANL PRINT FILES.                                     *           
014700***************************************************************           
014800 FD  MKT-PRTOUT                                                           
014900     LABEL RECORD IS OMITTED                                              
015000     RECORD CONTAINS 132 CHARACTERS                                       
015100     LINAGE IS 60 WITH FOOTING AT 55                                      
015200     DATA RECORD IS PRTLINE.                                              
015300                                                                          
015400 01  PRTLINE.                                                             
015500     05  FILLER                 PIC X(132).                               
015600                                                                          
015700***************************************************************           
015800* AOV-SORT-FILE - THE SORT-VERB WORK FILE FOR 3000-DERIVE-    *           
015900* THRESHOLDS (TICKET MK-181, 1993).  EACH SR-AOV-REC CARRIES  *           
016000* ONE UNIVERSE MEMBER'S AVG-ORDER-VALUE AND NOTHING ELSE --   *           
016100* THE PERCENTILE MATH ONLY NEEDS THE VALUE, NOT THE USER-ID,  *           
016200* SO THE REST OF THE UNIVERSE ROW NEVER TRAVELS THROUGH SORT. *           
016300***************************************************************           
016400 SD  AOV-SORT-FILE                                                        
016500     DATA RECORD IS SR-AOV-REC.                                           
016600                                                                          
016700 01  SR-AOV-REC.                                                          
016800     05  SR-AOV-VALUE              PIC 9(7)V99.                           
016900     05  FILLER                    PIC X(3).                              
017000                                                                          
017100 WORKING-STORAGE SECTION.                                                 
017200                                                                          
017300***************************************************************           
017400* WORK-AREA - SWITCHES AND RUN COUNTERS.  ALL COUNTERS,       *           
017500* SUBSCRIPTS AND ACCUMULATORS ARE COMP PER THE 2008 DP        *           
017600* STANDARDS REVIEW (TICKET MK-309) -- ZONED 9(N) COUNTERS     *           
017700* WERE THE OLD HOUSE HABIT BUT COMP RUNS FASTER ON THE        *           
017800* 20,000-ROW UNIVERSE TABLE.                                  *           
017900***************************************************************           
018000 01  WORK-AREA.                                                           
018100* MORE-RECS/ERR-SWITCH ARE THE TWO LOOP SWITCHES THE WHOLE                
018200* MAINLINE WATCHES -- MORE-RECS DRIVES THE READ LOOP, ERR-                
018300* SWITCH STOPS THE RUN COLD IF 4200-VALIDATE-MECE FINDS THE               
018400* DECISION TREE BROKEN.                                                   
018500     05  MORE-RECS              PIC XXX       VALUE 'YES'.                
018600     05  ERR-SWITCH             PIC XXX       VALUE 'NO'.                 
018700     05  CONFIG-OK              PIC XXX       VALUE 'YES'.                
018800* C-TOTAL-READ COUNTS EVERY RECORD OFF ABANDON-MASTER;                    
018900* C-UNIVERSE-COUNT COUNTS ONLY THE ONES 2100-FILTER-RECORD                
019000* KEPT.  THE GAP BETWEEN THE TWO IS THE RUN'S FILTER RATE.                
019100     05  C-TOTAL-READ           PIC 9(7)  COMP VALUE ZERO.                
019200     05  C-UNIVERSE-COUNT       PIC 9(7)  COMP VALUE ZERO.                
019300     05  C-SEGMENTED-COUNT      PIC 9(7)  COMP VALUE ZERO.                
019400* C-FINAL-SIZE-SUM/C-FINAL-SEG-COUNT ARE SET AFTER THE SIZE-              
019500* CONSTRAINT PASS COLLAPSES UNDERSIZED SEGMENTS INTO ROW 11 --            
019600* USED BY 8300-PRINT-SUMMARY FOR THE AVERAGE-SEGMENT-SIZE LINE.           
019700     05  C-FINAL-SIZE-SUM       PIC 9(7)  COMP VALUE ZERO.                
019800     05  C-FINAL-SEG-COUNT      PIC 9(3)  COMP VALUE ZERO.                
019900     05  C-MAX-FINAL-SIZE       PIC 9(7)  COMP VALUE ZERO.                
020000     05  C-MAX-SEG-IDX          PIC 9(3)  COMP VALUE ZERO.                
020100     05  C-PCTR                 PIC 9(3)  COMP VALUE ZERO.                
020200* SUB1/2/3 ARE GENERAL-PURPOSE LOOP SUBSCRIPTS, NOT TIED                  
020300* TO ANY ONE TABLE -- KEPT SEPARATE FROM THE INDEXED TABLE                
020400* SUBSCRIPTS (T-xxx-IDX) SO NESTED PERFORMS NEVER COLLIDE.                
020500     05  SUB1                PIC 9(5)  COMP VALUE ZERO.                   
020600     05  SUB2                PIC 9(5)  COMP VALUE ZERO.                   
020700     05  SUB3                PIC 9(3)  COMP VALUE ZERO.                   
020800     05  AOV-N               PIC 9(7)  COMP VALUE ZERO.                   
020900* MERGED-LIST BUILDS UP THE NAMES OF EVERY SEGMENT THE                    
021000* SIZE-CONSTRAINT PASS FOLDED INTO OTHER_BUCKET, FOR THE                  
021100* MERGED-SEGMENT-LIST MESSAGE ON THE REPORT (TICKET MK-217).              
021200     05  MERGED-LIST         PIC X(200)    VALUE SPACES.                  
021300     05  MERGED-ANY          PIC X         VALUE 'N'.                     
021400         88  SOME-MERGED     VALUE 'Y'.                                   
021500     05  FILLER                 PIC X(8).                                 
021600                                                                          
021700***************************************************************           
021800* CONFIGURATION CONSTANTS - COMPILED IN PER THE CURRENT RUN   *           
021900* BOOK.  VALIDATED BY 1100-VALIDATE-CONFIG BEFORE THE FIRST   *           
022000* RECORD IS READ (TICKET MK-309).                             *           
022100***************************************************************           
022200 01  CONFIG-AREA.                                                         
022300* MIN/MAX-SEGMENT-SIZE ARE THE SAME VALUES 1100-VALIDATE-                 
022400* CONFIG CHECKS AND 5000-ENFORCE-SIZE APPLIES -- CHANGE THEM              
022500* HERE FOR THE NEXT RUN BOOK, NOT IN THE PROCEDURE DIVISION.              
022600     05  MIN-SEGMENT-SIZE    PIC 9(7)  COMP VALUE 500.                    
022700     05  MAX-SEGMENT-SIZE    PIC 9(7)  COMP VALUE 20000.                  
022800* AOV-HIGH/MED-PCTILE FEED 3300-COMPUTE-PERCENTILES -- 80TH               
022900* AND 50TH PER THE MK-181 SPEC, NOT TUNABLE WITHOUT A NEW TICKET.         
023000     05  AOV-HIGH-PCTILE     PIC 9(3)  COMP VALUE 80.                     
023100     05  AOV-MED-PCTILE      PIC 9(3)  COMP VALUE 50.                     
023200* ENGAGEMENT/PROFITABILITY-HIGH ARE THE DECISION-TREE CUTOFFS             
023300* 4100-4130 EVALUATE AGAINST -- 0.700/0.400 PER MK-309.                   
023400     05  ENGAGEMENT-HIGH     PIC 9V999     VALUE 0.700.                   
023500     05  ENGAGEMENT-MEDIUM   PIC 9V999     VALUE 0.400.                   
023600     05  PROFITABILITY-HIGH  PIC 9V999     VALUE 0.700.                   
023700* VIOL-COUNT/VIOL-MSG HOLD EVERY BAD CONSTANT 1100-VALIDATE-              
023800* CONFIG FINDS -- FIVE SLOTS IS MORE THAN THE FIVE RULES                  
023900* CURRENTLY CHECKED, ROOM FOR ONE MORE WITHOUT A LAYOUT CHANGE.           
024000     05  CFG-VIOL-COUNT      PIC 9(2)  COMP VALUE ZERO.                   
024100     05  CFG-VIOL-MSG OCCURS 5 TIMES                                      
024200             INDEXED BY CFG-VIOL-IDX                                      
024300             PIC X(60).                                                   
024400     05  FILLER                 PIC X(6).                                 
024500* VIOL-MSG IS THE ONE-MESSAGE STAGING AREA 1150-ADD-                      
024600* VIOLATION AND 4200-VALIDATE-MECE BOTH MOVE INTO BEFORE                  
024700* LOGGING OR PRINTING -- SEPARATE FROM THE OCCURS TABLE ABOVE.            
024800 01  VIOL-MSG.                                                            
024900     05  FILLER                 PIC X(60).                                
025000                                                                          
025100***************************************************************           
025200* RUN DATE - ACCEPT FROM DATE GIVES A 2-DIGIT YEAR (THE OLD   *           
025300* HOUSE HABIT); 1050-WINDOW-YEAR EXPANDS IT TO 4 PER THE      *           
025400* 1998 Y2K PROJECT (TICKET Y2K-0441).  THIS REDEFINES IS      *           
025500* REDEFINES #1 OF 4 IN THIS PROGRAM.                          *           
025600***************************************************************           
025700 01  RUN-DATE-ACCEPT           PIC 9(6).                                  
025800 01  RUN-DATE-BROKEN REDEFINES RUN-DATE-ACCEPT.                           
025900     05  ACC-YY              PIC 99.                                      
026000     05  ACC-MM              PIC 99.                                      
026100     05  ACC-DD              PIC 99.                                      
026200* RUN-DATE-FULL IS THE CENTURY-EXPANDED RUN DATE 1000-INIT                
026300* BUILDS FROM RUN-DATE-BROKEN'S TWO-DIGIT YEAR -- THIS IS                 
026400* THE FIELD THE Y2K-0441 FIX ADDED, NOT THE REDEFINES ABOVE.              
026500 01  RUN-DATE-FULL.                                                       
026600     05  RUN-CCYY            PIC 9(4).                                    
026700     05  RUN-MM              PIC 99.                                      
026800     05  RUN-DD              PIC 99.                                      
026900     05  FILLER                 PIC X(2).                                 
027000                                                                          
027100***************************************************************           
027200* JULIAN DAY WORK AREA FOR 2150-CALC-JULIAN.  USED TWICE PER  *           
027300* UNIVERSE-FILTER RECORD (RUN DATE, THEN THE RECORD'S OWN     *           
027400* CART-ABANDONED-DATE) TO GET A CENTURY-SAFE WHOLE-DAY        *           
027500* DIFFERENCE WITHOUT AN INTRINSIC DATE FUNCTION.              *           
027600***************************************************************           
027700 01  JULIAN-WORK.                                                         
027800* JW-CCYY/MM/DD ARE LOADED BY THE CALLER BEFORE EACH PERFORM OF           
027900* 2150-CALC-JULIAN -- JW-A THRU JW-JULIAN ARE SCRATCH FOR THE             
028000* FORMULA ITSELF AND MEAN NOTHING OUTSIDE THAT PARAGRAPH.                 
028100     05  JW-CCYY                PIC 9(4)  COMP.                           
028200     05  JW-MM                  PIC 9(2)  COMP.                           
028300     05  JW-DD                  PIC 9(2)  COMP.                           
028400     05  JW-A                   PIC 9(2)  COMP.                           
028500     05  JW-Y                   PIC 9(9)  COMP.                           
028600     05  JW-M                   PIC 9(2)  COMP.                           
028700     05  JW-JDN                 PIC 9(9)  COMP.                           
028800     05  FILLER                 PIC X(4).                                 
028900* RUN-JULIAN/REC-JULIAN ARE THE TWO JW-JDN SNAPSHOTS 2100-FILTER-         
029000* RECORD TAKES -- THEIR SUBTRACTION GIVES DAYS-SINCE.                     
029100 77  RUN-JULIAN                PIC 9(9)  COMP VALUE ZERO.                 
029200 77  REC-JULIAN                PIC 9(9)  COMP VALUE ZERO.                 
029300 77  DAYS-SINCE                PIC S9(5) COMP VALUE ZERO.                 
029400                                                                          
029500***************************************************************           
029600* AOV PERCENTILE WORK AREA.  3100/3200 USE THE SORT VERB TO   *           
029700* ORDER THE UNIVERSE'S AOV VALUES (TICKET MK-181, 1993) INTO  *           
029800* SORTED-AOV; 3300 THEN INTERPOLATES THE 80TH AND 50TH        *           
029900* PERCENTILES OFF OF IT.                                      *           
030000***************************************************************           
030100 01  SORTED-AOV.                                                          
030200     05  SORTED-AOV-ENT OCCURS 20000 TIMES                                
030300             INDEXED BY AOV-IDX                                           
030400             PIC 9(7)V99.                                                 
030500* PCTILE-WORK IS 3310-INTERP-ONE'S SCRATCH PAD.  PCTILE-                  
030600* PCT COMES IN (80 OR 50), PCTILE-RESULT GOES OUT; EVERYTHING             
030700* BETWEEN IS THE RANK-INTERPOLATION ARITHMETIC.                           
030800 01  PCTILE-WORK.                                                         
030900     05  PCTILE-PCT          PIC 9(3)  COMP.                              
031000     05  PCTILE-RESULT       PIC 9(7)V99.                                 
031100* RANK IS THE FRACTIONAL POSITION (PCT/100 * (N-1)) + 1 INTO              
031200* THE SORTED TABLE -- RANK-LO/HI ARE ITS FLOOR/CEILING.                   
031300     05  RANK                PIC 9(7)V999999.                             
031400     05  RANK-LO             PIC 9(7)  COMP.                              
031500     05  RANK-HI             PIC 9(7)  COMP.                              
031600* RANK-FRAC IS THE PART OF RANK PAST THE DECIMAL, USED                    
031700* TO WEIGHT BETWEEN THE RANK-LO AND RANK-HI TABLE VALUES BELOW.           
031800     05  RANK-FRAC           PIC 9V999999.                                
031900     05  RANK-V-LO           PIC 9(7)V99.                                 
032000     05  RANK-V-HI           PIC 9(7)V99.                                 
032100* AOV-HIGH/MEDIUM ARE WHERE 3300-COMPUTE-PERCENTILES PARKS THE            
032200* 80TH AND 50TH PERCENTILE RESULTS FOR 4100'S LOOKUP.                     
032300     05  AOV-HIGH            PIC 9(7)V99.                                 
032400     05  AOV-MEDIUM          PIC 9(7)V99.                                 
032500     05  FILLER                 PIC X(6).                                 
032600                                                                          
032700     COPY CBLMKT1T.                                                       
032800***************************************************************           
032900* RANKING WORK AREA FOR 7100-RANK-SEGMENTS (A SIMPLE          *           
033000* IN-TABLE EXCHANGE SORT BY OVERALL-SCORE DESCENDING -- THE   *           
033100* FINAL SEGMENT COUNT NEVER EXCEEDS 11 ROWS SO A SORT VERB    *           
033200* WOULD BE OVERKILL HERE).                                    *           
033300***************************************************************           
033400 01  RANK-WORK.                                                           
033500     05  HOLD-REC            PIC X(159).                                  
033600     05  FILLER                 PIC X(5).                                 
033700                                                                          
033800***************************************************************           
033900* FINAL SEGMENT-OUTPUT TABLE.  ONE ROW PER TABLE SLOT, SAME   *           
034000* 11-ROW CANONICAL ORDER AS SEGMENT-TABLE/SEG-RULES-TABLE,    *           
034100* BUT ONLY THE FIRST C-FINAL-SEG-COUNT ROWS ARE IN USE ONCE   *           
034200* 7100-RANK-SEGMENTS HAS CLOSED THE GAPS AND RE-SORTED BY     *           
034300* OVERALL-SCORE DESCENDING.                                   *           
034400***************************************************************           
034500 01  SEGOUT-TABLE.                                                        
034600* T-SEGOUT-IDX DRIVES BOTH 7100-RANK-SEGMENTS' SORT SWAPS AND             
034700* 7000-EXPORT-SEGMENTS' WRITE LOOP -- KEEP THE SUBSCRIPT NAME             
034800* OUT OF SUB1/SUB2/SUB3 SO THE TWO USES NEVER COLLIDE.                    
034900     05  T-SEGOUT-REC OCCURS 11 TIMES                                     
035000             INDEXED BY T-SEGOUT-IDX.                                     
035100         10  T-SO-NAME           PIC X(30).                               
035200         10  T-SO-RULES          PIC X(70).                               
035300         10  T-SO-SIZE           PIC 9(7).                                
035400         10  T-SO-CONV           PIC 9V999.                               
035500         10  T-SO-LIFT           PIC 9V999.                               
035600         10  T-SO-SIZE-SCORE     PIC 9V999.                               
035700         10  T-SO-PROF           PIC 9V999.                               
035800         10  T-SO-STRAT-FIT      PIC 9V999.                               
035900*         T-SO-OVERALL IS THE FIELD 7100-RANK-SEGMENTS SORTS ON --        
036000*         EVERYTHING ABOVE IT IS ALONG FOR THE RIDE DURING A SWAP.        
036100         10  T-SO-OVERALL        PIC 9V999.                               
036200         10  T-SO-VALID-FLAG     PIC X(6).                                
036300         10  T-SO-AVG-AOV        PIC 9(7)V99.                             
036400         10  T-SO-AVG-ENG        PIC 9V999.                               
036500         10  T-SO-AVG-SESS       PIC 9(3)V9.                              
036600         10  FILLER              PIC X(5).                                
036700                                                                          
036800***************************************************************           
036900* SCORING PASS SCRATCH FIELDS FOR 6200-COMPUTE-SCORES AND     *           
037000* 6300-LOOKUP-RULES-TEXT.  AVERAGES CARRY 6 DECIMALS SO THE   *           
037100* OVERALL-SCORE WEIGHTING DOESN'T LOSE PRECISION BEFORE THE   *           
037200* FINAL ROUNDED MOVE INTO THE 3-DECIMAL REPORT/EXPORT FIELDS. *           
037300***************************************************************           
037400 01  SCORE-WORK.                                                          
037500* AVG-AOV/AVG-SESS CARRY A WHOLE-DOLLAR/WHOLE-SESSION                     
037600* INTEGER PART THE OTHER AVERAGES DON'T NEED -- DON'T SHRINK              
037700* THEIR PIC CLAUSES TO MATCH THE REST OF THIS GROUP.                      
037800     05  AVG-ENG             PIC 9V999999.                                
037900     05  AVG-REC             PIC 9V999999.                                
038000     05  AVG-PROF            PIC 9V999999.                                
038100     05  AVG-AOV             PIC 9(7)V999999.                             
038200     05  AVG-SESS            PIC 9(3)V999999.                             
038300     05  CONV-POTENTIAL      PIC 9V999999.                                
038400     05  SIZE-SCORE          PIC 9V999999.                                
038500     05  STRATEGIC-FIT       PIC 9V999999.                                
038600     05  OVERALL-SCORE       PIC 9V999999.                                
038700     05  RULE-TEXT-HOLD      PIC X(70).                                   
038800     05  RULE-LIFT-HOLD      PIC 9V999.                                   
038900* C-MAX-AOV-UNIV/C-AVG-SEG-SIZE/C-MIN-FINAL-SIZE ARE RUN-WIDE             
039000* CONSTANTS SET ONCE, NOT PER-SEGMENT LIKE THE FIELDS ABOVE --            
039100* DO NOT RESET THEM INSIDE THE PER-ROW 6200 PERFORM LOOP.                 
039200     05  C-MAX-AOV-UNIV         PIC 9(7)V99   VALUE ZERO.                 
039300     05  C-AVG-SEG-SIZE         PIC 9(7)  COMP VALUE ZERO.                
039400     05  C-MIN-FINAL-SIZE       PIC 9(7)  COMP VALUE ZERO.                
039500     05  FILLER                 PIC X(6).                                 
039600                                                                          
039700***************************************************************           
039800* MERGE-PASS AND SORT-OUTPUT-PROCEDURE SCRATCH FIELDS.  CSV-  *           
039900* PTR IS THE STRING POINTER 7010-EXPORT-ONE USES TO BUILD THE *           
040000* COMMA-DELIMITED SEGOUT-LINE OFF OF SEG-STRAT-REC (MK-402).  *           
040100***************************************************************           
040200 01  MERGE-WORK.                                                          
040300* SORT-MORE IS A 3-BYTE YES/NO SWITCH, NOT A 1-CHAR FLAG,                 
040400* TO MATCH THE REST OF THIS SHOP'S COPYBOOKS -- DON'T 'FIX'               
040500* IT TO PIC X VALUE 'Y' ON A LATER PASS.                                  
040600     05  SORT-MORE           PIC XXX       VALUE 'YES'.                   
040700     05  MERGE-FROM-IDX      PIC 99    COMP VALUE ZERO.                   
040800     05  MERGE-PTR           PIC 9(3)  COMP VALUE 1.                      
040900* SEG-SUM-CHECK IS SHARED BY 4200-VALIDATE-MECE AND 8400-                 
041000* PRINT-VALIDATION -- SEE THE ROW-11 TIMING NOTE AT EACH CALLER.          
041100     05  SEG-SUM-CHECK       PIC 9(7)  COMP VALUE ZERO.                   
041200     05  CSV-PTR             PIC 9(3)  COMP VALUE 1.                      
041300     05  FILLER                 PIC X(6).                                 
041400                                                                          
041500***************************************************************           
041600* REPORT HEADING AND TITLE LINES - SAME SKELETON AS THE       *           
041700* OLD CBLANL SERIES (DATE/DIVISION/REPORT/COLUMN TITLES).     *           
041800***************************************************************           
041900* I-DATE HOLDS THE RUN DATE BROKEN OUT FOR COMPANY-TITLE --               
042000* LOADED FROM RUN-DATE-BROKEN AT 1000-OPEN-FILES TIME.                    
042100 01  I-DATE.                                                              
042200     05  I-YEAR                 PIC 9(4).                                 
042300     05  I-MONTH                PIC 99.                                   
042400     05  I-DAY                  PIC 99.                                   
042500     05  FILLER                 PIC X(2).                                 
042600                                                                          
042700* COMPANY-TITLE IS PAGE-1 LINE -- RUN DATE LEFT, PAGE NUMBER              
042800* RIGHT, SAME AS EVERY OTHER LINDQUIST DIVISION REPORT HEADER.            
042900 01  COMPANY-TITLE.                                                       
043000     05  FILLER       PIC X(6)   VALUE 'DATE:'.                           
043100     05  O-MONTH      PIC 99.                                             
043200     05  FILLER       PIC X      VALUE '/'.                               
043300     05  O-DAY        PIC 99.                                             
043400     05  FILLER       PIC X      VALUE '/'.                               
043500     05  O-YEAR       PIC 9(4).                                           
043600* 34 SPACES OF PADDING BEFORE THE RUN-NAME LITERAL BELOW --               
043700* CENTERS IT ON THE 132-COLUMN PAGE WITH PAGE: O-PCTR AT THE END.         
043800     05  FILLER       PIC X(34)  VALUE SPACES.                            
043900     05  FILLER       PIC X(36)  VALUE                                    
044000         'CART ABANDONER SEGMENTATION RUN'.                               
044100     05  FILLER       PIC X(38)  VALUE SPACES.                            
044200     05  FILLER       PIC X(6)   VALUE 'PAGE:'.                           
044300     05  O-PCTR       PIC Z9.                                             
044400                                                                          
044500* DIVISION-TITLE IS THE FIXED DIVISION-NAME BANNER LINE --                
044600* NO VARIABLE FIELDS, WHICH IS WHY IT HAS NO 88 OR REDEFINES.             
044700 01  DIVISION-TITLE.                                                      
044800     05  FILLER       PIC X(8)   VALUE 'CBLMKT01'.                        
044900     05  FILLER       PIC X(49)  VALUE SPACES.                            
045000     05  FILLER       PIC X(18)  VALUE 'LINDQUIST DIVISION'.              
045100     05  FILLER       PIC X(57)  VALUE SPACES.                            
045200                                                                          
045300* REPORT-TITLE IS THE CENTERED REPORT-NAME LINE UNDER THE                 
045400* DIVISION BANNER -- SAME CENTERING MATH AS THE OLD CBLANL                
045500* TITLE LINES, JUST A DIFFERENT LITERAL.                                  
045600 01  REPORT-TITLE.                                                        
045700     05  FILLER       PIC X(54)  VALUE SPACES.                            
045800     05  FILLER       PIC X(24)  VALUE                                    
045900         'SEGMENT STRATEGY REPORT'.                                       
046000     05  FILLER       PIC X(54)  VALUE SPACES.                            
046100                                                                          
046200* MSG-LINE CARRIES THE ONE-LINE MESSAGES -- VIOLATION TEXT,               
046300* MECE-VALIDATION RESULT, FOOTING-CHECK RESULT.  ALL THE                  
046400* 8100/8400/4250 PARAGRAPHS MOVE INTO O-MSG-TEXT AND WRITE                
046500* FROM THIS SAME 01 RATHER THAN EACH CARRYING ITS OWN LINE.               
046600 01  MSG-LINE.                                                            
046700     05  O-MSG-TEXT             PIC X(120).                               
046800     05  FILLER                 PIC X(12)  VALUE SPACES.                  
046900                                                                          
047000* BLANK-LINE IS JUST SPACES -- USED FOR THE EXTRA ADVANCING               
047100* BETWEEN REPORT SECTIONS WHERE A PLAIN AFTER-ADVANCING WON'T             
047200* DO (E.G. BETWEEN THE DETAIL TABLE AND THE SUMMARY BLOCK).               
047300 01  BLANK-LINE.                                                          
047400     05  FILLER                 PIC X(132) VALUE SPACES.                  
047500                                                                          
047600* DETAIL-COLUMN-HEADING LINES UP, COLUMN FOR COLUMN, WITH                 
047700* DETAIL-LINE BELOW -- IF YOU WIDEN A DETAIL-LINE FIELD YOU               
047800* MUST WIDEN THE MATCHING HEADING FILLER OR THE COLUMNS DRIFT.            
047900 01  DETAIL-COLUMN-HEADING.                                               
048000     05  FILLER PIC X(14) VALUE 'SEGMENT NAME'.                           
048100     05  FILLER PIC X(7)  VALUE 'SIZE'.                                   
048200     05  FILLER PIC X(6)  VALUE 'CONV'.                                   
048300     05  FILLER PIC X(6)  VALUE 'LIFT'.                                   
048400* SZSCR/PROF/STFIT/OVRALL ARE THE FOUR SCORING-MODEL COLUMNS --           
048500* ABBREVIATED TO FIT THE SAME WIDTH AS DETAIL-LINE'S 9.999 EDIT.          
048600     05  FILLER PIC X(7)  VALUE 'SZSCR'.                                  
048700     05  FILLER PIC X(6)  VALUE 'PROF'.                                   
048800     05  FILLER PIC X(7)  VALUE 'STFIT'.                                  
048900     05  FILLER PIC X(7)  VALUE 'OVRALL'.                                 
049000     05  FILLER PIC X(7)  VALUE 'VALID'.                                  
049100* LAST THREE HEADINGS ARE THE PLAIN AVERAGES (AOV/ENGAGEMENT/             
049200* SESSIONS) RATHER THAN SCORES -- NO DECIMAL-POINT ALIGNMENT              
049300* NEEDED AGAINST THE 9.999 COLUMNS ABOVE.                                 
049400     05  FILLER PIC X(8)  VALUE 'AVG AOV'.                                
049500     05  FILLER PIC X(7)  VALUE 'AVGENG'.                                 
049600     05  FILLER PIC X(6)  VALUE 'SESS'.                                   
049700     05  FILLER PIC X(44) VALUE SPACES.                                   
049800                                                                          
049900* DETAIL-LINE IS ONE RANKED SEGMENT ROW ON THE REPORT -- SAME             
050000* 11 SCORE FIELDS AS T-SEGOUT-REC, EDITED FOR PRINT.  LOADED              
050100* BY 8200-PRINT-DETAIL-LINE ONE TABLE ROW AT A TIME.                      
050200 01  DETAIL-LINE.                                                         
050300     05  O-D-SEGMENT-NAME       PIC X(27).                                
050400     05  O-D-SIZE               PIC ZZZ,ZZ9.                              
050500     05  FILLER                 PIC X.                                    
050600     05  O-D-CONVERSION         PIC 9.999.                                
050700     05  FILLER                 PIC X.                                    
050800     05  O-D-LIFT               PIC 9.999.                                
050900     05  FILLER                 PIC X.                                    
051000     05  O-D-SIZE-SCORE         PIC 9.999.                                
051100     05  FILLER                 PIC X.                                    
051200     05  O-D-PROFITABILITY      PIC 9.999.                                
051300     05  FILLER                 PIC X.                                    
051400* HALFWAY MARK -- EVERYTHING ABOVE IS THE SIZE/CONVERSION/LIFT            
051500* FAMILY, EVERYTHING BELOW IS STRATEGIC-FIT THROUGH AVG-SESSIONS.         
051600     05  O-D-STRATEGIC-FIT      PIC 9.999.                                
051700     05  FILLER                 PIC X.                                    
051800     05  O-D-OVERALL-SCORE      PIC 9.999.                                
051900     05  FILLER                 PIC X.                                    
052000     05  O-D-VALID-FLAG         PIC X(6).                                 
052100     05  FILLER                 PIC X.                                    
052200* LAST THREE FIELDS ARE THE PLAIN AVERAGES, NOT SCORES -- WIDER           
052300* EDIT PICTURES THAN THE 9.999 FIELDS ABOVE SINCE AOV RUNS IN             
052400* WHOLE DOLLARS, NOT 0-1.                                                 
052500     05  O-D-AVG-AOV            PIC ZZZ,ZZ9.99.                           
052600     05  FILLER                 PIC X.                                    
052700     05  O-D-AVG-ENGAGEMENT     PIC 9.999.                                
052800     05  FILLER                 PIC X.                                    
052900     05  O-D-AVG-SESSIONS       PIC ZZ9.9.                                
053000     05  FILLER                 PIC X(32)  VALUE SPACES.                  
053100                                                                          
053200* PRECONSTRAINT-LINE IS THE OPTIONAL VERBOSE-MODE LINE (UPSI-0            
053300* ON) SHOWING EACH SEGMENT'S RAW COUNT BEFORE 5000-APPLY-SIZE-            
053400* CONSTRAINTS FOLDS THE UNDERSIZED ONES INTO OTHER_BUCKET.                
053500 01  PRECONSTRAINT-LINE.                                                  
053600     05  FILLER                 PIC X(3)   VALUE SPACES.                  
053700     05  O-PC-SEGMENT-NAME      PIC X(30).                                
053800     05  FILLER                 PIC X(4)   VALUE SPACES.                  
053900     05  O-PC-COUNT             PIC ZZZ,ZZ9.                              
054000     05  FILLER                 PIC X(88)  VALUE SPACES.                  
054100                                                                          
054200* SUMMARY-LINE-1 THROUGH SUMMARY-LINE-4 ARE THE FOOTING BLOCK             
054300* 8300-PRINT-SUMMARY WRITES AFTER THE LAST DETAIL ROW -- TOTAL            
054400* UNIVERSE, SEGMENT COUNT, SIZE STATS, AND THE TOP-SCORING                
054500* SEGMENT NAME FOR THE CAMPAIGN DESK TO READ AT A GLANCE.                 
054600 01  SUMMARY-LINE-1.                                                      
054700     05  FILLER PIC X(23) VALUE 'TOTAL UNIVERSE USERS: '.                 
054800     05  O-SUM-UNIVERSE         PIC ZZZ,ZZ9.                              
054900     05  FILLER                 PIC X(102) VALUE SPACES.                  
055000                                                                          
055100* SUMMARY-LINE-2 IS JUST THE FINAL SEGMENT COUNT -- SEPARATE              
055200* FROM SUMMARY-LINE-1 SO THE TWO COUNTS (RAW UNIVERSE VS.                 
055300* SURVIVING SEGMENTS) EACH GET THEIR OWN LINE TO READ AT A GLANCE.        
055400 01  SUMMARY-LINE-2.                                                      
055500     05  FILLER PIC X(18) VALUE 'SEGMENT COUNT: '.                        
055600     05  O-SUM-SEG-COUNT        PIC Z9.                                   
055700     05  FILLER                 PIC X(112) VALUE SPACES.                  
055800                                                                          
055900* SUMMARY-LINE-3 CARRIES ALL THREE SIZE STATISTICS ON ONE LINE            
056000* (AVG/LARGEST/SMALLEST) SINCE THEY ARE ALL DERIVED FROM THE              
056100* SAME 5300-RECOUNT-SEGMENTS/8310-FIND-MIN-SIZE PASS.                     
056200 01  SUMMARY-LINE-3.                                                      
056300     05  FILLER PIC X(24) VALUE 'AVG SEGMENT SIZE: '.                     
056400     05  O-SUM-AVG-SIZE         PIC ZZZ,ZZ9.                              
056500     05  FILLER PIC X(17) VALUE '  LARGEST: '.                            
056600     05  O-SUM-MAX-SIZE         PIC ZZZ,ZZ9.                              
056700     05  FILLER PIC X(17) VALUE '  SMALLEST: '.                           
056800     05  O-SUM-MIN-SIZE         PIC ZZZ,ZZ9.                              
056900     05  FILLER                 PIC X(53)  VALUE SPACES.                  
057000                                                                          
057100* PROGRESS-LINE-1 IS THE VERBOSE-MODE READ/KEPT COUNT LINE --             
057200* OFF BY DEFAULT, ON UNDER UPSI-0 FOR A TEST RUN WHERE SOMEONE            
057300* WANTS TO SEE THE FILTER RATE WITHOUT WAITING FOR THE FOOTING.           
057400 01  PROGRESS-LINE-1.                                                     
057500     05  FILLER PIC X(22) VALUE 'TOTAL RECORDS READ: '.                   
057600     05  O-PR-TOTAL-READ        PIC ZZZ,ZZ9.                              
057700     05  FILLER PIC X(19) VALUE '  UNIVERSE KEPT: '.                      
057800     05  O-PR-UNIVERSE          PIC ZZZ,ZZ9.                              
057900     05  FILLER                 PIC X(77)  VALUE SPACES.                  
058000                                                                          
058100* THRESHOLD-LINE-1/2 PRINT THE CUTOFFS 3000-DERIVE-THRESHOLDS             
058200* COMPUTED FOR THIS RUN -- SO THE CAMPAIGN DESK CAN SEE WHAT              
058300* COUNTED AS HIGH/MEDIUM AOV, ENGAGEMENT AND PROFITABILITY                
058400* WITHOUT DIGGING THROUGH THE SORT OUTPUT BY HAND.                        
058500 01  THRESHOLD-LINE-1.                                                    
058600     05  FILLER PIC X(22) VALUE 'AOV HIGH (80TH PCT): '.                  
058700     05  O-TH-AOV-HIGH          PIC ZZZ,ZZ9.99.                           
058800     05  FILLER PIC X(21) VALUE '  AOV MEDIUM (50TH): '.                  
058900     05  O-TH-AOV-MED           PIC ZZZ,ZZ9.99.                           
059000     05  FILLER                 PIC X(69)  VALUE SPACES.                  
059100                                                                          
059200* THRESHOLD-LINE-2 IS THE ENGAGEMENT/PROFIT HALF OF THE CUTOFF            
059300* BLOCK -- SPLIT FROM THRESHOLD-LINE-1 (AOV) SO NEITHER LINE              
059400* RUNS PAST THE PRINT LINE'S 132-COLUMN WIDTH.                            
059500 01  THRESHOLD-LINE-2.                                                    
059600     05  FILLER PIC X(18) VALUE 'ENGAGEMENT HIGH: '.                      
059700     05  O-TH-ENG-HIGH          PIC 9.999.                                
059800     05  FILLER PIC X(18) VALUE '  ENGAGEMENT MED: '.                     
059900     05  O-TH-ENG-MED           PIC 9.999.                                
060000     05  FILLER PIC X(15) VALUE '  PROFIT HIGH: '.                        
060100     05  O-TH-PROF-HIGH         PIC 9.999.                                
060200     05  FILLER                 PIC X(66)  VALUE SPACES.                  
060300                                                                          
060400* SUMMARY-LINE-4 IS THE VERY LAST LINE OF THE FOOTING BLOCK --            
060500* TOP SEGMENT NAME AND SCORE COME STRAIGHT OFF ROW 1 OF                   
060600* SEGOUT-TABLE SINCE 7100-RANK-SEGMENTS ALWAYS LEAVES THE                 
060700* HIGHEST OVERALL-SCORE THERE.                                            
060800 01  SUMMARY-LINE-4.                                                      
060900     05  FILLER PIC X(20) VALUE 'TOP SEGMENT: '.                          
061000     05  O-SUM-TOP-NAME         PIC X(30).                                
061100     05  FILLER PIC X(9)  VALUE '  SCORE: '.                              
061200     05  O-SUM-TOP-SCORE        PIC 9.999.                                
061300     05  FILLER                 PIC X(68)  VALUE SPACES.                  
061400                                                                          
061500     COPY CBLMKT2.                                                        
061600                                                                          
061700     COPY CBLMKT2T.                                                       
061800 PROCEDURE DIVISION.                                                      
061900                                                                          
062000***************************************************************           
062100* 0000-CBLMKT01 IS THE MAINLINE.  SAME SHAPE AS THE OLD       *           
062200* CBLANL SERIES -- INIT, ONE PASS PER BATCH STEP, CLOSE.      *           
062300* EACH STEP IS SKIPPED IF AN EARLIER ONE ABORTS THE RUN.      *           
062400***************************************************************           
062500 0000-CBLMKT01.                                                           
062600     PERFORM 1000-INIT.                                                   
062700* OUTER IF - A BAD RUN BOOK CONSTANT SKIPS EVERY REMAINING                
062800* STEP AND GOES STRAIGHT TO THE ABORT BANNER.                             
062900     IF CONFIG-OK = 'NO'                                                  
063000         PERFORM 1200-ABORT-RUN                                           
063100     ELSE                                                                 
063200         PERFORM 2000-READ-UNIVERSE UNTIL MORE-RECS = 'NO'                
063300         PERFORM 3000-DERIVE-THRESHOLDS                                   
063400         PERFORM 4000-ASSIGN-SEGMENTS                                     
063500         PERFORM 4200-VALIDATE-MECE THRU 4200-EXIT                        
063600* INNER IF - A MECE FOOTING MISMATCH IS THE SAME CLASS OF                 
063700* ABORT AS A BAD CONSTANT, SO IT REUSES 1200-ABORT-RUN RATHER             
063800* THAN A SECOND ERROR PARAGRAPH.                                          
063900         IF ERR-SWITCH = 'YES'                                            
064000             PERFORM 1200-ABORT-RUN                                       
064100         ELSE                                                             
064200             PERFORM 5000-ENFORCE-SIZE                                    
064300             PERFORM 6000-SCORE-SEGMENTS                                  
064400             PERFORM 7000-EXPORT-SEGMENTS                                 
064500             PERFORM 8000-PRINT-REPORT                                    
064600         END-IF                                                           
064700     END-IF.                                                              
064800* 9900-CLOSING RUNS EVERY TIME, ABORTED RUN OR NOT, SO ANY                
064900* FILE THAT GOT OPENED ALSO GETS CLOSED.                                  
065000     PERFORM 9900-CLOSING.                                                
065100     STOP RUN.                                                            
065200                                                                          
065300***************************************************************           
065400* 1000-INIT - WINDOWS THE RUN DATE, OPENS THE THREE FILES,    *           
065500* PRIMES THE 11-ROW SEGMENT TABLE FROM SEG-RULES-TABLE AND    *           
065600* RUNS CONFIG VALIDATION BEFORE THE FIRST RECORD IS READ.     *           
065700***************************************************************           
065800 1000-INIT.                                                               
065900* ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR (MMDDYY OR YYMMDD               
066000* DEPENDING ON THE COMPILER'S DATE-FORMAT OPTION) -- SEE THE              
066100* RUN-DATE-ACCEPT/BROKEN REDEFINES IN WORKING-STORAGE.                    
066200     ACCEPT RUN-DATE-ACCEPT FROM DATE.                                    
066300     PERFORM 1050-WINDOW-YEAR.                                            
066400* RUN DATE GOES THROUGH THE SAME JULIAN ROUTINE AS EVERY CART-            
066500* ABANDONED-DATE SO THE DAYS-SINCE SUBTRACTION IN 2100-FILTER-            
066600* RECORD COMPARES TWO JULIAN DAY NUMBERS, NOT TWO CALENDAR DATES.         
066700     MOVE RUN-CCYY TO JW-CCYY.                                            
066800     MOVE RUN-MM   TO JW-MM.                                              
066900     MOVE RUN-DD   TO JW-DD.                                              
067000     PERFORM 2150-CALC-JULIAN THRU 2150-EXIT.                             
067100     MOVE JW-JDN      TO RUN-JULIAN.                                      
067200     MOVE RUN-MM   TO O-MONTH.                                            
067300     MOVE RUN-DD   TO O-DAY.                                              
067400     MOVE RUN-CCYY TO O-YEAR.                                             
067500                                                                          
067600* THREE FILES, THREE OPENS -- NO OPTIONAL FILES ON THIS RUN,              
067700* SO NO FILE-STATUS BRANCHING IS NEEDED HERE.                             
067800     OPEN INPUT  ABANDON-MASTER.                                          
067900     OPEN OUTPUT SEGMENT-OUT.                                             
068000     OPEN OUTPUT MKT-PRTOUT.                                              
068100                                                                          
068200     PERFORM 1080-INIT-SEGMENT-TABLE                                      
068300         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
068400                                                                          
068500* CONFIG VALIDATION RUNS BEFORE THE FIRST READ SO A BAD RUN               
068600* BOOK CONSTANT ABORTS BEFORE ANY FILE I/O HAS HAPPENED.                  
068700     PERFORM 1100-VALIDATE-CONFIG THRU 1100-EXIT.                         
068800                                                                          
068900* PRIME THE READ LOOP -- ONLY IF CONFIG PASSED.  0000-CBLMKT01            
069000* SKIPS 2000-READ-UNIVERSE ENTIRELY WHEN CONFIG-OK = 'NO',                
069100* SO THIS FIRST READ MUST NOT HAPPEN EITHER.                              
069200     IF CONFIG-OK = 'YES'                                                 
069300         PERFORM 9000-READ                                                
069400     END-IF.                                                              
069500                                                                          
069600***************************************************************           
069700* 1050-WINDOW-YEAR - THE Y2K CENTURY WINDOW.  A 2-DIGIT YEAR  *           
069800* UNDER 50 IS 20XX, OTHERWISE 19XX.  TICKET Y2K-0441, 1998.   *           
069900***************************************************************           
070000 1050-WINDOW-YEAR.                                                        
070100* ACC-YY ONLY EVER HOLDS A 2-DIGIT YEAR PULLED OFF THE                    
070200* ACCEPT FROM DATE -- IF THIS SHOP IS STILL RUNNING PAST 2049             
070300* THE PIVOT ABOVE NEEDS TO MOVE, NOT JUST THE LITERALS BELOW.             
070400     IF ACC-YY < 50                                                       
070500         COMPUTE RUN-CCYY = 2000 + ACC-YY                                 
070600     ELSE                                                                 
070700         COMPUTE RUN-CCYY = 1900 + ACC-YY                                 
070800     END-IF.                                                              
070900     MOVE ACC-MM TO RUN-MM.                                               
071000     MOVE ACC-DD TO RUN-DD.                                               
071100                                                                          
071200***************************************************************           
071300* 1080-INIT-SEGMENT-TABLE - COPIES THE 11 SEGMENT NAMES OVER  *           
071400* FROM SEG-RULES-TABLE ONE-FOR-ONE SO SEGMENT-TABLE AND       *           
071500* SEG-RULES-TABLE ALWAYS SHARE THE SAME ROW NUMBER FOR A      *           
071600* GIVEN SEGMENT -- NO NAME-MATCH SEARCH IS EVER NEEDED.       *           
071700***************************************************************           
071800 1080-INIT-SEGMENT-TABLE.                                                 
071900     MOVE T-RULE-NAME(T-SEG-IDX) TO T-SEG-NAME(T-SEG-IDX).                
072000* ZEROING THE PRE-COUNT HERE, NOT JUST THE LIVE COUNT, MATTERS            
072100* ON A RERUN WITHIN THE SAME JOB STEP -- NEITHER FIELD MAY                
072200* CARRY OVER A VALUE FROM A PRIOR INVOCATION.                             
072300     MOVE ZERO TO T-SEG-COUNT(T-SEG-IDX).                                 
072400     MOVE ZERO TO T-SEG-PRE-COUNT(T-SEG-IDX).                             
072500     MOVE 'N'  TO T-SEG-MERGED-FLAG(T-SEG-IDX).                           
072600* THE FIVE SUM FIELDS BELOW ARE WHAT 6100-ACCUM-SEGMENT ADDS              
072700* INTO LATER -- THEY MUST START THE RUN AT ZERO OR THE SCORING            
072800* AVERAGES IN 6200-COMPUTE-SCORES WOULD BE WRONG FROM ROW ONE.            
072900     MOVE ZERO TO T-SEG-SUM-ENGAGEMENT(T-SEG-IDX).                        
073000     MOVE ZERO TO T-SEG-SUM-RECENCY(T-SEG-IDX).                           
073100     MOVE ZERO TO T-SEG-SUM-PROFIT(T-SEG-IDX).                            
073200     MOVE ZERO TO T-SEG-SUM-AOV(T-SEG-IDX).                               
073300     MOVE ZERO TO T-SEG-SUM-SESSIONS(T-SEG-IDX).                          
073400* INITIALIZE ON THE GROUP CLEARS THE EXPORT ROW TOO, SO A ROW             
073500* THAT NEVER GETS A MEMBER STILL WRITES BLANK/ZERO, NOT LEFTOVER          
073600* WORKING-STORAGE GARBAGE, IF IT SOMEHOW REACHED 7010-EXPORT-ONE.         
073700     INITIALIZE T-SEGOUT-REC(T-SEG-IDX).                                  
073800                                                                          
073900***************************************************************           
074000* 1100-VALIDATE-CONFIG - RUN BOOK SANITY CHECKS.  EVERY RULE  *           
074100* RUNS (NOT SHORT-CIRCUITED) SO THE ABORT BANNER CAN LIST     *           
074200* EVERY BAD CONSTANT IN ONE PASS, THEN GO TO 1100-EXIT.       *           
074300***************************************************************           
074400 1100-VALIDATE-CONFIG.                                                    
074500     MOVE 'YES' TO CONFIG-OK.                                             
074600     MOVE ZERO  TO CFG-VIOL-COUNT.                                        
074700                                                                          
074800* RULE 1 - A ZERO OR NEGATIVE MIN-SEGMENT-SIZE WOULD MERGE                
074900* EVERY SEGMENT INTO OTHER_BUCKET IN 5100-MERGE-UNDERSIZED.               
075000     IF MIN-SEGMENT-SIZE NOT > ZERO                                       
075100         MOVE 'MIN-SEGMENT-SIZE MUST BE GREATER THAN ZERO.'               
075200             TO VIOL-MSG                                                  
075300         PERFORM 1150-ADD-VIOLATION                                       
075400     END-IF.                                                              
075500                                                                          
075600* RULE 2 - MAX MUST EXCEED MIN OR 5200-WARN-OVERSIZED AND                 
075700* 5100-MERGE-UNDERSIZED WOULD FIGHT OVER THE SAME SEGMENTS.               
075800     IF MAX-SEGMENT-SIZE NOT > MIN-SEGMENT-SIZE                           
075900         MOVE 'MAX-SEGMENT-SIZE MUST EXCEED MIN-SEGMENT-SIZE.'            
076000             TO VIOL-MSG                                                  
076100         PERFORM 1150-ADD-VIOLATION                                       
076200     END-IF.                                                              
076300                                                                          
076400* RULES 3-5 - THE THREE DECISION-TREE THRESHOLDS (4100-4130)              
076500* ARE SCORES IN THE SAME 0-1 RANGE AS THE INPUT SCORE FIELDS;             
076600* ANYTHING OUTSIDE THAT RANGE CAN NEVER MATCH A REAL RECORD.              
076700     IF ENGAGEMENT-HIGH < ZERO OR ENGAGEMENT-HIGH > 1                     
076800         MOVE 'ENGAGEMENT-HIGH MUST FALL BETWEEN 0 AND 1.'                
076900             TO VIOL-MSG                                                  
077000         PERFORM 1150-ADD-VIOLATION                                       
077100     END-IF.                                                              
077200                                                                          
077300* EACH OF THESE THREE CHECKS IS STANDALONE ON PURPOSE -- 1150-            
077400* ADD-VIOLATION CAN FIRE MORE THAN ONCE PER RUN, ONE MESSAGE              
077500* LINE PER BAD THRESHOLD, NOT JUST THE FIRST ONE FOUND.                   
077600     IF ENGAGEMENT-MEDIUM < ZERO OR ENGAGEMENT-MEDIUM > 1                 
077700         MOVE 'ENGAGEMENT-MEDIUM MUST FALL BETWEEN 0 AND 1.'              
077800             TO VIOL-MSG                                                  
077900         PERFORM 1150-ADD-VIOLATION                                       
078000     END-IF.                                                              
078100                                                                          
078200     IF PROFITABILITY-HIGH < ZERO OR PROFITABILITY-HIGH > 1               
078300         MOVE 'PROFITABILITY-HIGH MUST FALL BETWEEN 0 AND 1.'             
078400             TO VIOL-MSG                                                  
078500         PERFORM 1150-ADD-VIOLATION                                       
078600     END-IF.                                                              
078700                                                                          
078800* ANY VIOLATION AT ALL FLIPS CONFIG-OK TO 'NO' -- 0000-                   
078900* CBLMKT01 CHECKS THIS SWITCH RIGHT AFTER 1000-INIT RETURNS.              
079000     IF CFG-VIOL-COUNT > ZERO                                             
079100         MOVE 'NO' TO CONFIG-OK                                           
079200     END-IF.                                                              
079300                                                                          
079400 1100-EXIT.                                                               
079500     EXIT.                                                                
079600                                                                          
079700* CHANGE 04/02/99 AL -- ADDED 1150-ADD-VIOLATION SO EACH RULE             
079800* ABOVE IS ONE MOVE-AND-PERFORM INSTEAD OF A STRING CONCAT.               
079900 1150-ADD-VIOLATION.                                                      
080000     ADD 1 TO CFG-VIOL-COUNT.                                             
080100     SET CFG-VIOL-IDX TO CFG-VIOL-COUNT.                                  
080200     MOVE VIOL-MSG TO CFG-VIOL-MSG(CFG-VIOL-IDX).                         
080300                                                                          
080400***************************************************************           
080500* 1200-ABORT-RUN - PRINTS THE BANNER AND EVERY VIOLATION, THE *           
080600* SAME 'ALWAYS PRINT AN ERROR BANNER' IDEA AS THE OLD         *           
080700* GROUPERROR PROGRAM, FOLDED INTO THE ONE REPORT FILE.        *           
080800***************************************************************           
080900 1200-ABORT-RUN.                                                          
081000* 8100-PRINT-HEADING IS SAFE TO CALL HERE EVEN THOUGH THE THREE           
081100* FILES OPENED FINE -- MKT-PRTOUT IS ALWAYS OPEN BY THE TIME              
081200* ANY ABORT PATH IS REACHED.                                              
081300     PERFORM 8100-PRINT-HEADING.                                          
081400     MOVE 'CONFIGURATION VALIDATION FAILED -- RUN ABORTED.'               
081500         TO O-MSG-TEXT.                                                   
081600     WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 2 LINES.                 
081700     PERFORM 1250-PRINT-VIOLATIONS                                        
081800         VARYING CFG-VIOL-IDX FROM 1 BY 1                                 
081900         UNTIL CFG-VIOL-IDX > CFG-VIOL-COUNT.                             
082000                                                                          
082100* 1250-PRINT-VIOLATIONS PRINTS ONE BAD-CONSTANT MESSAGE PER               
082200* CALL -- 1200-ABORT-RUN VARIES CFG-VIOL-IDX THROUGH EVERY                
082300* ENTRY 1150-ADD-VIOLATION LOGGED.                                        
082400 1250-PRINT-VIOLATIONS.                                                   
082500     MOVE CFG-VIOL-MSG(CFG-VIOL-IDX) TO O-MSG-TEXT.                       
082600     WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 1 LINE.                  
082700                                                                          
082800***************************************************************           
082900* 2000-READ-UNIVERSE IS THE MAINLINE READ LOOP -- FILTER THE  *           
083000* RECORD JUST READ, THEN PRIME THE NEXT ONE.  SAME SHAPE AS   *           
083100* THE OLD 2000-MAINLINE (CALCS, THEN READ).                   *           
083200***************************************************************           
083300 2000-READ-UNIVERSE.                                                      
083400     PERFORM 2100-FILTER-RECORD.                                          
083500     PERFORM 9000-READ.                                                   
083600                                                                          
083700***************************************************************           
083800* 2100-FILTER-RECORD - KEEPS THE RECORD IN UNIVERSE-TABLE IF  *           
083900* ITS CART-ABANDONED-DATE FALLS WITHIN THE LAST 7 DAYS OF THE *           
084000* RUN DATE, AND COMPUTES THE RECENCY-SCORE RIGHT AWAY SINCE   *           
084100* IT ONLY DEPENDS ON DAYS-SINCE-ABANDONED.                    *           
084200***************************************************************           
084300 2100-FILTER-RECORD.                                                      
084400* C-TOTAL-READ COUNTS EVERY INCOMING RECORD REGARDLESS OF                 
084500* WHETHER IT PASSES THE 7-DAY WINDOW BELOW -- 8300-PRINT-                 
084600* SUMMARY REPORTS IT SEPARATELY FROM C-TOTAL-KEPT.                        
084700     ADD 1 TO C-TOTAL-READ.                                               
084800     MOVE CART-CCYY TO JW-CCYY.                                           
084900     MOVE CART-MM   TO JW-MM.                                             
085000     MOVE CART-DD   TO JW-DD.                                             
085100     PERFORM 2150-CALC-JULIAN THRU 2150-EXIT.                             
085200     MOVE JW-JDN TO REC-JULIAN.                                           
085300     COMPUTE DAYS-SINCE = RUN-JULIAN - REC-JULIAN.                        
085400                                                                          
085500* 7-DAY WINDOW PER THE MKTG SEGMENTATION SPEC (MK-309) -- A               
085600* NEGATIVE DAYS-SINCE WOULD MEAN A FUTURE-DATED RECORD,                   
085700* WHICH THE WINDOW TEST ALSO EXCLUDES.                                    
085800     IF DAYS-SINCE >= 0 AND DAYS-SINCE <= 7                               
085900         ADD 1 TO C-UNIVERSE-COUNT                                        
086000         SET T-UNIV-IDX TO C-UNIVERSE-COUNT                               
086100* STAGE EVERY INPUT FIELD THE SCORING AND EXPORT PASSES WILL              
086200* NEED LATER -- UNIVERSE-TABLE IS BUILT ONCE HERE AND NEVER               
086300* RE-READ FROM ABANDON-MASTER AGAIN.                                      
086400         MOVE I-USER-ID TO T-UNIV-USER-ID(T-UNIV-IDX)                     
086500         MOVE I-CART-ABANDONED-DATE                                       
086600             TO T-UNIV-CART-DATE(T-UNIV-IDX)                              
086700         MOVE I-LAST-ORDER-DATE                                           
086800             TO T-UNIV-LAST-ORD-DATE(T-UNIV-IDX)                          
086900         MOVE I-AVG-ORDER-VALUE TO T-UNIV-AOV(T-UNIV-IDX)                 
087000*         AOV ABOVE, THE REMAINING FOUR RAW METRICS BELOW -- ALL          
087100*         FIVE FEED THE THRESHOLD PASS (3000) AND THE SCORING             
087200*         PASS (6000) LATER, NOT JUST THE DECISION TREE.                  
087300         MOVE I-SESSIONS-LAST-30D                                         
087400             TO T-UNIV-SESSIONS(T-UNIV-IDX)                               
087500         MOVE I-NUM-CART-ITEMS                                            
087600             TO T-UNIV-CART-ITEMS(T-UNIV-IDX)                             
087700         MOVE I-ENGAGEMENT-SCORE                                          
087800             TO T-UNIV-ENGAGEMENT(T-UNIV-IDX)                             
087900         MOVE I-PROFITABILITY-SCORE                                       
088000             TO T-UNIV-PROFITABILITY(T-UNIV-IDX)                          
088100* SEGMENT-NAME/SEG-SUB ARE BLANK/ZERO UNTIL 4100-DECISION-TREE            
088200* ASSIGNS THIS MEMBER TO A ROW -- INITIALIZED HERE SO A RECORD            
088300* THAT SOMEHOW SKIPS THE DECISION TREE STAYS VISIBLY UNASSIGNED.          
088400         MOVE SPACES TO T-UNIV-SEGMENT-NAME(T-UNIV-IDX)                   
088500         MOVE ZERO   TO T-UNIV-SEG-SUB(T-UNIV-IDX)                        
088600* RECENCY SCORE IS LINEAR, 1.000 FOR A CART ABANDONED TODAY               
088700* DOWN TO 0.000 AT THE 7-DAY WINDOW EDGE.                                 
088800         COMPUTE T-UNIV-RECENCY-SCORE(T-UNIV-IDX) ROUNDED =               
088900             1 - (DAYS-SINCE / 7)                                         
089000* C-MAX-AOV-UNIV TRACKS THE RICHEST SINGLE USER IN THE WHOLE              
089100* UNIVERSE FOR THE STRATEGIC-FIT FORMULA IN 6200-COMPUTE-SCORES.          
089200         IF I-AVG-ORDER-VALUE > C-MAX-AOV-UNIV                            
089300             MOVE I-AVG-ORDER-VALUE TO C-MAX-AOV-UNIV                     
089400         END-IF                                                           
089500     END-IF.                                                              
089600                                                                          
089700***************************************************************           
089800* 2150-CALC-JULIAN - A CENTURY-SAFE WHOLE-DAY NUMBER FOR ANY  *           
089900* CCYYMMDD, NO INTRINSIC FUNCTION INVOLVED.  USED TWICE PER   *           
090000* RECORD (RUN DATE ONCE IN 1000-INIT, CART-ABANDONED-DATE     *           
090100* HERE) SO THE DAYS-SINCE SUBTRACTION IS A PLAIN COMP SUBTRACT.*          
090200***************************************************************           
090300 2150-CALC-JULIAN.                                                        
090400* FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER FORMULA -- THE SAME              
090500* FOUR-COMPUTE SEQUENCE IN EVERY REFERENCE TABLE FOR IT. JW-A             
090600* AND JW-Y/JW-M ARE INTERMEDIATE TERMS, NOT BUSINESS FIELDS.              
090700     COMPUTE JW-A = (14 - JW-MM) / 12.                                    
090800     COMPUTE JW-Y = JW-CCYY + 4800 - JW-A.                                
090900     COMPUTE JW-M = JW-MM + (12 * JW-A) - 3.                              
091000     COMPUTE JW-JDN = JW-DD + ((153 * JW-M) + 2) / 5                      
091100         + (365 * JW-Y) + (JW-Y / 4) - (JW-Y / 100)                       
091200         + (JW-Y / 400) - 32045.                                          
091300 2150-EXIT.                                                               
091400     EXIT.                                                                
091500                                                                          
091600***************************************************************           
091700* 3000-DERIVE-THRESHOLDS - SORTS THE UNIVERSE'S AOV VALUES    *           
091800* (TICKET MK-181) AND INTERPOLATES THE 80TH/50TH PERCENTILES. *           
091900***************************************************************           
092000 3000-DERIVE-THRESHOLDS.                                                  
092100* SORT VERB WITH PROCEDURES INSTEAD OF USING/GIVING -- THE                
092200* UNIVERSE IS ALREADY IN UNIV-TABLE, NOT A FILE, SO THE                   
092300* INPUT PROCEDURE RELEASES FROM THE TABLE DIRECTLY.                       
092400     SORT AOV-SORT-FILE                                                   
092500         ON ASCENDING KEY SR-AOV-VALUE                                    
092600         INPUT PROCEDURE IS 3100-RELEASE-AOV                              
092700         OUTPUT PROCEDURE IS 3200-RETURN-AOV.                             
092800     PERFORM 3300-COMPUTE-PERCENTILES.                                    
092900     PERFORM 3400-PRINT-THRESHOLDS.                                       
093000                                                                          
093100* 3100-RELEASE-AOV IS THE SORT INPUT PROCEDURE -- FEEDS ONE               
093200* SR-AOV-REC PER UNIVERSE MEMBER TO THE SORT VERB.                        
093300 3100-RELEASE-AOV.                                                        
093400     PERFORM 3110-RELEASE-ONE                                             
093500         VARYING T-UNIV-IDX FROM 1 BY 1                                   
093600         UNTIL T-UNIV-IDX > C-UNIVERSE-COUNT.                             
093700                                                                          
093800 3110-RELEASE-ONE.                                                        
093900     MOVE T-UNIV-AOV(T-UNIV-IDX) TO SR-AOV-VALUE.                         
094000     RELEASE SR-AOV-REC.                                                  
094100                                                                          
094200* 3200-RETURN-AOV IS THE SORT OUTPUT PROCEDURE -- LOADS THE               
094300* SORTED AOV VALUES BACK INTO SORTED-AOV-ENT IN ASCENDING                 
094400* ORDER SO 3310-INTERP-ONE CAN INDEX STRAIGHT TO ANY RANK.                
094500 3200-RETURN-AOV.                                                         
094600     MOVE ZERO  TO AOV-N.                                                 
094700     MOVE 'YES' TO SORT-MORE.                                             
094800     PERFORM 3210-RETURN-ONE UNTIL SORT-MORE = 'NO'.                      
094900                                                                          
095000 3210-RETURN-ONE.                                                         
095100* AOV-IDX TRACKS POSITION IN SORTED-AOV-ENT, NOT IN THE                   
095200* UNIVERSE-TABLE -- THE SORT FILE ONLY EVER HOLDS AOV VALUES,             
095300* NOT WHOLE RECORDS, SO THERE IS NO KEY TO MATCH BACK TO.                 
095400     RETURN AOV-SORT-FILE                                                 
095500         AT END                                                           
095600             MOVE 'NO' TO SORT-MORE                                       
095700         NOT AT END                                                       
095800             ADD 1 TO AOV-N                                               
095900             SET AOV-IDX TO AOV-N                                         
096000             MOVE SR-AOV-VALUE TO SORTED-AOV-ENT(AOV-IDX)                 
096100     END-RETURN.                                                          
096200                                                                          
096300***************************************************************           
096400* 3300/3310 - LINEAR-INTERPOLATION PERCENTILE, RANK = 1 +     *           
096500* (PCT/100)*(N-1), PER THE MK-181 SPEC.  CALLED ONCE FOR THE  *           
096600* 80TH AND ONCE FOR THE 50TH BY SWAPPING PCTILE-PCT.          *           
096700***************************************************************           
096800 3300-COMPUTE-PERCENTILES.                                                
096900* PCTILE-PCT IS SET AND CONSUMED TWICE IN THIS PARAGRAPH --               
097000* DON'T BE TEMPTED TO RUN BOTH CALLS OFF ONE SET OF SCRATCH               
097100* FIELDS, THE SECOND PERFORM OVERWRITES PCTILE-RESULT.                    
097200     MOVE AOV-HIGH-PCTILE TO PCTILE-PCT.                                  
097300     PERFORM 3310-INTERP-ONE THRU 3310-EXIT.                              
097400     MOVE PCTILE-RESULT TO AOV-HIGH.                                      
097500     MOVE AOV-MED-PCTILE TO PCTILE-PCT.                                   
097600     PERFORM 3310-INTERP-ONE THRU 3310-EXIT.                              
097700     MOVE PCTILE-RESULT TO AOV-MEDIUM.                                    
097800                                                                          
097900 3310-INTERP-ONE.                                                         
098000* RANK-LO/RANK-HI ARE THE TWO SURROUNDING SORTED-AOV-ENT                  
098100* SUBSCRIPTS -- RANK-FRAC IS THE FRACTIONAL WEIGHT BETWEEN                
098200* THEM, PER THE MK-181 INTERPOLATION FORMULA ABOVE.                       
098300     COMPUTE RANK ROUNDED =                                               
098400         1 + (PCTILE-PCT / 100) * (AOV-N - 1).                            
098500     COMPUTE RANK-LO = RANK.                                              
098600     COMPUTE RANK-HI = RANK-LO + 1.                                       
098700     COMPUTE RANK-FRAC = RANK - RANK-LO.                                  
098800                                                                          
098900* WHOLE-NUMBER RANK -- THE PERCENTILE LANDS EXACTLY ON A SORTED           
099000* ENTRY, NO INTERPOLATION NEEDED.                                         
099100     IF RANK-FRAC = ZERO                                                  
099200         SET AOV-IDX TO RANK-LO                                           
099300         MOVE SORTED-AOV-ENT(AOV-IDX) TO PCTILE-RESULT                    
099400         GO TO 3310-EXIT                                                  
099500     END-IF.                                                              
099600                                                                          
099700* RANK-HI WOULD RUN PAST THE LAST SORTED ENTRY -- CLAMP TO THE            
099800* TOP OF THE TABLE RATHER THAN SUBSCRIPT OUT OF BOUNDS.                   
099900     IF RANK-HI > AOV-N                                                   
100000         SET AOV-IDX TO AOV-N                                             
100100         MOVE SORTED-AOV-ENT(AOV-IDX) TO PCTILE-RESULT                    
100200         GO TO 3310-EXIT                                                  
100300     END-IF.                                                              
100400                                                                          
100500* NORMAL CASE -- LOOK UP THE TWO BRACKETING ENTRIES AND BLEND             
100600* THEM BY THE FRACTIONAL PART OF THE RANK.                                
100700     SET AOV-IDX TO RANK-LO.                                              
100800     MOVE SORTED-AOV-ENT(AOV-IDX) TO RANK-V-LO.                           
100900     SET AOV-IDX TO RANK-HI.                                              
101000     MOVE SORTED-AOV-ENT(AOV-IDX) TO RANK-V-HI.                           
101100     COMPUTE PCTILE-RESULT ROUNDED =                                      
101200         RANK-V-LO +                                                      
101300             (RANK-FRAC * (RANK-V-HI - RANK-V-LO)).                       
101400 3310-EXIT.                                                               
101500     EXIT.                                                                
101600                                                                          
101700* 3400-PRINT-THRESHOLDS WRITES THE VERBOSE-MODE PROGRESS AND              
101800* THRESHOLD LINES SO THE OPERATOR CAN SEE THE READ/KEPT COUNTS            
101900* AND THE AOV/ENGAGEMENT/PROFIT CUTOFFS BEFORE SEGMENTATION.              
102000 3400-PRINT-THRESHOLDS.                                                   
102100* READ/KEPT FIRST, THEN AOV, THEN ENGAGEMENT/PROFIT -- SAME               
102200* ORDER THE OPERATOR WOULD CHECK THEM IN WHEN TROUBLESHOOTING             
102300* A SEGMENT COUNT THAT LOOKS WRONG.                                       
102400     MOVE C-TOTAL-READ     TO O-PR-TOTAL-READ.                            
102500     MOVE C-UNIVERSE-COUNT TO O-PR-UNIVERSE.                              
102600     WRITE PRTLINE FROM PROGRESS-LINE-1 AFTER ADVANCING 2 LINES.          
102700     MOVE AOV-HIGH   TO O-TH-AOV-HIGH.                                    
102800     MOVE AOV-MEDIUM TO O-TH-AOV-MED.                                     
102900     WRITE PRTLINE FROM THRESHOLD-LINE-1 AFTER ADVANCING 1 LINE.          
103000* ENGAGEMENT AND PROFITABILITY SHARE THE SECOND THRESHOLD                 
103100* LINE SINCE NEITHER HAS A LOW CUTOFF WORTH PRINTING -- LOW IS            
103200* JUST "NOT MEDIUM OR HIGH" PER 3000-DERIVE-THRESHOLDS.                   
103300     MOVE ENGAGEMENT-HIGH    TO O-TH-ENG-HIGH.                            
103400     MOVE ENGAGEMENT-MEDIUM  TO O-TH-ENG-MED.                             
103500     MOVE PROFITABILITY-HIGH TO O-TH-PROF-HIGH.                           
103600     WRITE PRTLINE FROM THRESHOLD-LINE-2 AFTER ADVANCING 1 LINE.          
103700                                                                          
103800***************************************************************           
103900* 4000-ASSIGN-SEGMENTS - WALKS UNIVERSE-TABLE ONCE AND RUNS   *           
104000* EVERY RECORD THROUGH THE DECISION TREE.  MECE CHECK IS A    *           
104100* SEPARATE PASS (4200) SO A BAD TREE DOESN'T HALF-UPDATE      *           
104200* THE SEGMENT COUNTS.                                         *           
104300***************************************************************           
104400 4000-ASSIGN-SEGMENTS.                                                    
104500* ONE PASS, FORWARD ONLY -- THE SAME T-UNIV-IDX SUBSCRIPT THE             
104600* FILTER PASS (2100) ASSIGNED STAYS WITH THE RECORD FOR GOOD.             
104700     PERFORM 4100-DECISION-TREE THRU 4100-EXIT                            
104800         VARYING T-UNIV-IDX FROM 1 BY 1                                   
104900         UNTIL T-UNIV-IDX > C-UNIVERSE-COUNT.                             
105000                                                                          
105100***************************************************************           
105200* 4100-DECISION-TREE - THE MECE SPLIT CALLED FOR BY THE MKTG  *           
105300* SEGMENTATION SPEC (TICKET MK-309): AOV TIER FIRST, THEN ONE *           
105400* EVALUATE PER TIER.  EVERY BRANCH SETS T-UNIV-SEG-SUB TO THE *           
105500* ROW NUMBER IN SEGMENT-TABLE/SEG-RULES-TABLE SO LATER PASSES *           
105600* NEVER HAVE TO MATCH ON THE NAME TEXT AGAIN.                 *           
105700***************************************************************           
105800 4100-DECISION-TREE.                                                      
105900* AOV TIER FIRST -- EACH OF THE THREE BRANCH PARAGRAPHS SETS              
106000* T-SEG-IDX TO ITS OWN ROW NUMBER BEFORE RETURNING HERE.                  
106100     EVALUATE TRUE                                                        
106200         WHEN T-UNIV-AOV(T-UNIV-IDX) > AOV-HIGH                           
106300             PERFORM 4110-PREMIUM-BRANCH                                  
106400         WHEN T-UNIV-AOV(T-UNIV-IDX) > AOV-MEDIUM                         
106500             PERFORM 4120-MID-VALUE-BRANCH                                
106600         WHEN OTHER                                                       
106700             PERFORM 4130-LOW-VALUE-BRANCH                                
106800     END-EVALUATE.                                                        
106900* THE THREE MOVES BELOW ARE COMMON TO EVERY BRANCH -- NAME THE            
107000* MEMBER'S SEGMENT, RECORD ITS ROW NUMBER, BUMP THE ROW'S COUNT.          
107100     MOVE T-SEG-NAME(T-SEG-IDX)                                           
107200         TO T-UNIV-SEGMENT-NAME(T-UNIV-IDX).                              
107300     SET T-UNIV-SEG-SUB(T-UNIV-IDX) TO T-SEG-IDX.                         
107400     ADD 1 TO T-SEG-COUNT(T-SEG-IDX).                                     
107500 4100-EXIT.                                                               
107600     EXIT.                                                                
107700                                                                          
107800* CHANGE 11/30/98 AL -- SPLIT THE PREMIUM TIER OUT OF THE                 
107900* MAIN EVALUATE SO EACH BRANCH STAYS UNDER A SCREEN.                      
108000 4110-PREMIUM-BRANCH.                                                     
108100     EVALUATE TRUE                                                        
108200*     ROW 1 OF SEG-RULES-TABLE -- 'HIGH-VALUE ENGAGED'.                   
108300         WHEN T-UNIV-ENGAGEMENT(T-UNIV-IDX) > ENGAGEMENT-HIGH             
108400             SET T-SEG-IDX TO 1                                           
108500*     ROW 2 -- 'HIGH-VALUE PROFITABLE', CHECKED ONLY IF THE               
108600*     ENGAGEMENT TEST ABOVE DIDN'T ALREADY CLAIM THE RECORD.              
108700         WHEN T-UNIV-PROFITABILITY(T-UNIV-IDX)                            
108800                 > PROFITABILITY-HIGH                                     
108900             SET T-SEG-IDX TO 2                                           
109000*     ROW 3 -- 'HIGH-VALUE OTHER', THE CATCH-ALL FOR THIS TIER.           
109100         WHEN OTHER                                                       
109200             SET T-SEG-IDX TO 3                                           
109300     END-EVALUATE.                                                        
109400                                                                          
109500* 4120-MID-VALUE-BRANCH HANDLES THE MIDDLE AOV TIER -- FOUR               
109600* SEGMENTS (4-7) SPLIT ON ENGAGEMENT AND SESSION COUNT, SAME              
109700* PATTERN AS 4110 BUT ONE MORE BRANCH DEEP.                               
109800 4120-MID-VALUE-BRANCH.                                                   
109900     EVALUATE TRUE                                                        
110000         WHEN T-UNIV-ENGAGEMENT(T-UNIV-IDX) > ENGAGEMENT-HIGH             
110100             AND T-UNIV-PROFITABILITY(T-UNIV-IDX)                         
110200                 > PROFITABILITY-HIGH                                     
110300             SET T-SEG-IDX TO 4                                           
110400         WHEN T-UNIV-ENGAGEMENT(T-UNIV-IDX) > ENGAGEMENT-MEDIUM           
110500             SET T-SEG-IDX TO 5                                           
110600         WHEN T-UNIV-SESSIONS(T-UNIV-IDX) > 10                            
110700             SET T-SEG-IDX TO 6                                           
110800         WHEN OTHER                                                       
110900             SET T-SEG-IDX TO 7                                           
111000     END-EVALUATE.                                                        
111100                                                                          
111200* 4130-LOW-VALUE-BRANCH IS THE BOTTOM AOV TIER -- SEGMENTS                
111300* 8-10.  LOWEST-VALUE USERS STILL SPLIT THREE WAYS SO THE                 
111400* CAMPAIGN DESK CAN TELL A DORMANT USER FROM A MERELY LOW-AOV             
111500* ONE THAT STILL BROWSES OFTEN.                                           
111600 4130-LOW-VALUE-BRANCH.                                                   
111700     EVALUATE TRUE                                                        
111800*     ROWS 8, 9 AND 10 -- 'LOW-VALUE ENGAGED', 'LOW-VALUE                 
111900*     BROWSER' AND 'LOW-VALUE OTHER' IN SEG-RULES-TABLE ORDER.            
112000         WHEN T-UNIV-ENGAGEMENT(T-UNIV-IDX) > ENGAGEMENT-HIGH             
112100             SET T-SEG-IDX TO 8                                           
112200         WHEN T-UNIV-ENGAGEMENT(T-UNIV-IDX) > ENGAGEMENT-MEDIUM           
112300             AND T-UNIV-SESSIONS(T-UNIV-IDX) > 5                          
112400             SET T-SEG-IDX TO 9                                           
112500         WHEN OTHER                                                       
112600             SET T-SEG-IDX TO 10                                          
112700     END-EVALUATE.                                                        
112800                                                                          
112900***************************************************************           
113000* 4200-VALIDATE-MECE - EVERY KEPT RECORD MUST HAVE LANDED IN  *           
113100* EXACTLY ONE OF THE 10 SEGMENTS, AND THE COUNTS MUST FOOT TO *           
113200* THE UNIVERSE TOTAL.  IF NOT, THE TREE ITSELF IS BROKEN AND  *           
113300* THE RUN IS ABORTED -- A MERGE PASS CANNOT FIX A BAD TREE.   *           
113400***************************************************************           
113500 4200-VALIDATE-MECE.                                                      
113600* ASSUME PASS, THEN PROVE OTHERWISE -- ERR-SWITCH ONLY FLIPS TO           
113700* 'YES' IF THE FOOTING CHECK BELOW ACTUALLY FAILS.                        
113800     MOVE 'NO' TO ERR-SWITCH.                                             
113900     MOVE ZERO TO SEG-SUM-CHECK.                                          
114000     PERFORM 4210-SUM-SEG-COUNT                                           
114100         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 10.              
114200     IF SEG-SUM-CHECK NOT = C-UNIVERSE-COUNT                              
114300         MOVE 'YES' TO ERR-SWITCH                                         
114400         MOVE 'MECE CHECK FAILED -- SEGMENT COUNTS DO NOT'                
114500             TO VIOL-MSG                                                  
114600     END-IF.                                                              
114700     PERFORM 4250-PRINT-RESULT.                                           
114800     GO TO 4200-EXIT.                                                     
114900                                                                          
115000* 4210-SUM-SEG-COUNT FOOTS ROWS 1-10 ONLY -- ROW 11 (OTHER-               
115100* BUCKET) IS STILL EMPTY AT THIS POINT IN THE RUN, SINCE THE              
115200* SIZE-CONSTRAINT MERGE PASS (5000) HASN'T RUN YET.                       
115300 4210-SUM-SEG-COUNT.                                                      
115400     ADD T-SEG-COUNT(T-SEG-IDX) TO SEG-SUM-CHECK.                         
115500                                                                          
115600 4250-PRINT-RESULT.                                                       
115700* ERR-SWITCH IS SET BY 4200-VALIDATE-MECE, NOT HERE -- THIS               
115800* PARAGRAPH ONLY DECIDES WHICH OF THE TWO MESSAGES TO PRINT               
115900* AND WHETHER TO CARRY THE ABORT FORWARD.                                 
116000     IF ERR-SWITCH = 'YES'                                                
116100         PERFORM 8100-PRINT-HEADING                                       
116200         MOVE VIOL-MSG TO O-MSG-TEXT                                      
116300         WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 2 LINES              
116400         MOVE 'FOOT THE UNIVERSE TOTAL. RUN ABORTED.'                     
116500             TO O-MSG-TEXT                                                
116600         WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 1 LINE               
116700     ELSE                                                                 
116800* VIOL-MSG IS NOT REFERENCED ON THIS LEG -- IT ONLY EVER                  
116900* GETS A VALUE WHEN 4200-VALIDATE-MECE ACTUALLY FAILS A CHECK.            
117000         MOVE 'MECE VALIDATION PASSED -- EVERY UNIVERSE MEMBER'           
117100             TO O-MSG-TEXT                                                
117200         WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 2 LINES              
117300         MOVE 'LANDED IN EXACTLY ONE SEGMENT. COUNTS FOOT OK.'            
117400             TO O-MSG-TEXT                                                
117500         WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 1 LINE               
117600     END-IF.                                                              
117700 4200-EXIT.                                                               
117800     EXIT.                                                                
117900                                                                          
118000***************************************************************           
118100* 5000-ENFORCE-SIZE - THE MIN/MAX-SEGMENT-SIZE RULE.  SMALL   *           
118200* SEGMENTS MERGE INTO OTHER_BUCKET (ROW 11); OVERSIZED ONES   *           
118300* ARE FLAGGED INVALID AND PRINTED, BUT LEFT AS IS.            *           
118400***************************************************************           
118500 5000-ENFORCE-SIZE.                                                       
118600* UPSI-0 IS THE OPERATOR SWITCH FOR THE PRE/POST-CONSTRAINT               
118700* COUNT DUMPS -- LEAVE IT OFF FOR A NORMAL PRODUCTION RUN, ON             
118800* ONLY WHEN TRACING A MERGE/WARN PROBLEM AT THE CONSOLE.                  
118900     PERFORM 5050-SAVE-PRECOUNT                                           
119000         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
119100     IF UPSI-0 ON                                                         
119200         MOVE 'PRE-CONSTRAINT SEGMENT COUNTS:' TO O-MSG-TEXT              
119300         WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 2 LINES              
119400     END-IF.                                                              
119500     PERFORM 5060-PRINT-PRECOUNT                                          
119600         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
119700* THE FOUR PERFORMS BELOW RUN IN A FIXED ORDER -- MERGE SMALL             
119800* ROWS INTO OTHER_BUCKET FIRST, THEN WARN ON OVERSIZED ONES,              
119900* THEN RECOUNT, SINCE RECOUNT HAS TO SEE THE POST-MERGE NUMBERS.          
120000     PERFORM 5100-MERGE-UNDERSIZED                                        
120100         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 10.              
120200     PERFORM 5200-WARN-OVERSIZED                                          
120300         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
120400     PERFORM 5300-RECOUNT-SEGMENTS.                                       
120500                                                                          
120600* 5050-SAVE-PRECOUNT SNAPSHOTS EVERY ROW'S COUNT BEFORE THE               
120700* MERGE PASS TOUCHES ANYTHING -- THE PRE-CONSTRAINT NUMBERS               
120800* ON THE VERBOSE REPORT COME FROM THIS SNAPSHOT, NOT FROM                 
120900* T-SEG-COUNT, WHICH 5100 IS ABOUT TO CHANGE.                             
121000 5050-SAVE-PRECOUNT.                                                      
121100     MOVE T-SEG-COUNT(T-SEG-IDX) TO T-SEG-PRE-COUNT(T-SEG-IDX).           
121200                                                                          
121300* UPSI-0 GATES THE OPERATOR-CONSOLE PRE-MERGE COUNT DUMP --               
121400* SEE THE SPECIAL-NAMES BANNER IN THE ENVIRONMENT DIVISION.               
121500 5060-PRINT-PRECOUNT.                                                     
121600     IF UPSI-0 ON AND T-SEG-PRE-COUNT(T-SEG-IDX) > ZERO                   
121700         MOVE T-SEG-NAME(T-SEG-IDX) TO O-PC-SEGMENT-NAME                  
121800         MOVE T-SEG-PRE-COUNT(T-SEG-IDX) TO O-PC-COUNT                    
121900         WRITE PRTLINE FROM PRECONSTRAINT-LINE                            
122000             AFTER ADVANCING 1 LINE                                       
122100     END-IF.                                                              
122200                                                                          
122300***************************************************************           
122400* 5100/5150 - A SEGMENT UNDER MIN-SEGMENT-SIZE MERGES INTO    *           
122500* OTHER_BUCKET.  MEMBERS ARE RETARGETED BY SETTING THEIR      *           
122600* T-UNIV-SEG-SUB TO 11 DIRECTLY -- NO NAME COMPARE NEEDED.    *           
122700***************************************************************           
122800 5100-MERGE-UNDERSIZED.                                                   
122900* ROW 11 (OTHER_BUCKET) ITSELF IS NEVER A CANDIDATE -- THE                
123000* VARYING CLAUSE IN 5000-ENFORCE-SIZE ONLY DRIVES T-SEG-IDX               
123100* FROM 1 TO 10 FOR THIS PARAGRAPH.                                        
123200     IF T-SEG-COUNT(T-SEG-IDX) > ZERO                                     
123300         AND T-SEG-COUNT(T-SEG-IDX) < MIN-SEGMENT-SIZE                    
123400         SET MERGE-FROM-IDX TO T-SEG-IDX                                  
123500         PERFORM 5150-REASSIGN-MEMBERS                                    
123600             VARYING T-UNIV-IDX FROM 1 BY 1                               
123700             UNTIL T-UNIV-IDX > C-UNIVERSE-COUNT                          
123800         PERFORM 5160-NOTE-MERGED-NAME                                    
123900* ROLL THE UNDERSIZED ROW'S COUNT AND ALL FIVE RUNNING SUMS               
124000* INTO ROW 11 SO OTHER_BUCKET'S EVENTUAL AVERAGES IN 6200-                
124100* COMPUTE-SCORES REFLECT EVERY MEMBER IT PICKED UP, NOT JUST              
124200* WHATEVER LANDED THERE DIRECTLY OUT OF THE DECISION TREE.                
124300         ADD T-SEG-COUNT(T-SEG-IDX) TO T-SEG-COUNT(11)                    
124400         ADD T-SEG-SUM-ENGAGEMENT(T-SEG-IDX)                              
124500             TO T-SEG-SUM-ENGAGEMENT(11)                                  
124600         ADD T-SEG-SUM-RECENCY(T-SEG-IDX) TO T-SEG-SUM-RECENCY(11)        
124700         ADD T-SEG-SUM-PROFIT(T-SEG-IDX)  TO T-SEG-SUM-PROFIT(11)         
124800         ADD T-SEG-SUM-AOV(T-SEG-IDX)     TO T-SEG-SUM-AOV(11)            
124900         ADD T-SEG-SUM-SESSIONS(T-SEG-IDX)                                
125000             TO T-SEG-SUM-SESSIONS(11)                                    
125100         MOVE ZERO  TO T-SEG-COUNT(T-SEG-IDX)                             
125200         MOVE 'Y'   TO T-SEG-MERGED-FLAG(T-SEG-IDX)                       
125300         MOVE 'YES' TO MERGED-ANY                                         
125400     END-IF.                                                              
125500                                                                          
125600* 5150/5155 WALK THE WHOLE UNIVERSE-TABLE LOOKING FOR MEMBERS             
125700* THAT STILL POINT AT THE SEGMENT BEING MERGED -- THERE IS NO             
125800* BACK-POINTER FROM SEGMENT TO MEMBER, SO A FULL SCAN IS THE              
125900* ONLY WAY TO FIND THEM.                                                  
126000 5150-REASSIGN-MEMBERS.                                                   
126100     PERFORM 5155-REASSIGN-ONE.                                           
126200                                                                          
126300 5155-REASSIGN-ONE.                                                       
126400     IF T-UNIV-SEG-SUB(T-UNIV-IDX) = MERGE-FROM-IDX                       
126500         MOVE 11 TO T-UNIV-SEG-SUB(T-UNIV-IDX)                            
126600         MOVE T-SEG-NAME(11) TO T-UNIV-SEGMENT-NAME(T-UNIV-IDX)           
126700     END-IF.                                                              
126800                                                                          
126900* 5160-NOTE-MERGED-NAME APPENDS THE MERGED SEGMENT'S NAME TO              
127000* MERGED-LIST FOR THE MERGED-SEGMENT-LIST MESSAGE ON THE                  
127100* REPORT (TICKET MK-217) -- ONE CALL PER SEGMENT THAT MERGES.             
127200 5160-NOTE-MERGED-NAME.                                                   
127300     STRING T-SEG-NAME(T-SEG-IDX) DELIMITED BY SPACE                      
127400         ', ' DELIMITED BY SIZE                                           
127500         INTO MERGED-LIST                                                 
127600         WITH POINTER MERGE-PTR.                                          
127700                                                                          
127800***************************************************************           
127900* 5200-WARN-OVERSIZED - A SEGMENT OVER MAX-SEGMENT-SIZE IS    *           
128000* LEFT ALONE BUT MARKED INVALID ON THE EXPORT RECORD (SEE     *           
128100* 6200-COMPUTE-SCORES) AND CALLED OUT ON THE REPORT.          *           
128200***************************************************************           
128300 5200-WARN-OVERSIZED.                                                     
128400* DISPLAY, NOT A PRINT LINE -- THIS GOES TO THE OPERATOR                  
128500* CONSOLE SO A RERUN DECISION CAN BE MADE BEFORE THE REPORT               
128600* EVEN FINISHES PRINTING.                                                 
128700     IF T-SEG-COUNT(T-SEG-IDX) > MAX-SEGMENT-SIZE                         
128800         DISPLAY 'SEGMENT OVER MAX SIZE -- ' T-SEG-NAME(T-SEG-IDX)        
128900     END-IF.                                                              
129000                                                                          
129100* 5300-RECOUNT-SEGMENTS RUNS AFTER THE MERGE AND OVERSIZE                 
129200* PASSES HAVE SETTLED -- C-FINAL-SEG-COUNT IS THE NUMBER OF               
129300* SEGMENTS THAT ACTUALLY SURVIVED TO EXPORT TIME, NOT THE                 
129400* FIXED ELEVEN ROWS IN THE TABLE.                                         
129500 5300-RECOUNT-SEGMENTS.                                                   
129600     MOVE ZERO TO C-FINAL-SEG-COUNT.                                      
129700     MOVE ZERO TO C-MAX-FINAL-SIZE.                                       
129800     PERFORM 5310-ADD-FINAL-COUNT                                         
129900         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
130000                                                                          
130100* C-MAX-FINAL-SIZE FEEDS THE SIZE-SCORE FORMULA IN                        
130200* 6200-COMPUTE-SCORES -- THE LARGEST FINAL SEGMENT ALWAYS                 
130300* SCORES 1.000 ON SIZE.                                                   
130400 5310-ADD-FINAL-COUNT.                                                    
130500     IF T-SEG-COUNT(T-SEG-IDX) > ZERO                                     
130600         ADD 1 TO C-FINAL-SEG-COUNT                                       
130700         IF T-SEG-COUNT(T-SEG-IDX) > C-MAX-FINAL-SIZE                     
130800             MOVE T-SEG-COUNT(T-SEG-IDX) TO C-MAX-FINAL-SIZE              
130900         END-IF                                                           
131000     END-IF.                                                              
131100                                                                          
131200***************************************************************           
131300* 6000-SCORE-SEGMENTS - ONE PASS OVER UNIVERSE-TABLE TO ACCUM *           
131400* THE PER-SEGMENT SUMS, THEN ONE PASS OVER SEGMENT-TABLE TO   *           
131500* TURN THOSE SUMS INTO THE FIVE SCORING-MODEL AVERAGES AND    *           
131600* THE OVERALL-SCORE, PER THE MKTG SCORING MEMO (MK-309).      *           
131700***************************************************************           
131800* FIRST PASS WALKS UNIVERSE-TABLE; SECOND PASS WALKS SEGMENT-             
131900* TABLE.  THE TWO NEVER RUN TOGETHER BECAUSE A SEGMENT'S SUMS             
132000* MUST BE COMPLETE BEFORE ITS AVERAGES CAN BE COMPUTED.                   
132100 6000-SCORE-SEGMENTS.                                                     
132200     PERFORM 6100-ACCUM-SEGMENT                                           
132300         VARYING T-UNIV-IDX FROM 1 BY 1                                   
132400         UNTIL T-UNIV-IDX > C-UNIVERSE-COUNT.                             
132500     PERFORM 6200-COMPUTE-SCORES THRU 6200-EXIT                           
132600         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
132700                                                                          
132800* 6100-ACCUM-SEGMENT ADDS ONE UNIVERSE MEMBER'S RAW VALUES INTO           
132900* ITS SEGMENT'S RUNNING SUMS -- T-UNIV-SEG-SUB WAS SET BACK IN            
133000* 4100-DECISION-TREE SO NO SEARCH IS NEEDED HERE.                         
133100 6100-ACCUM-SEGMENT.                                                      
133200* SET, NOT SEARCH -- T-UNIV-SEG-SUB IS ALREADY THE ROW NUMBER,            
133300* STORED BACK IN 4100-DECISION-TREE'S SET T-UNIV-SEG-SUB LINE.            
133400     SET T-SEG-IDX TO T-UNIV-SEG-SUB(T-UNIV-IDX).                         
133500     ADD T-UNIV-ENGAGEMENT(T-UNIV-IDX)                                    
133600         TO T-SEG-SUM-ENGAGEMENT(T-SEG-IDX).                              
133700     ADD T-UNIV-RECENCY-SCORE(T-UNIV-IDX)                                 
133800         TO T-SEG-SUM-RECENCY(T-SEG-IDX).                                 
133900     ADD T-UNIV-PROFITABILITY(T-UNIV-IDX)                                 
134000         TO T-SEG-SUM-PROFIT(T-SEG-IDX).                                  
134100     ADD T-UNIV-AOV(T-UNIV-IDX) TO T-SEG-SUM-AOV(T-SEG-IDX).              
134200     ADD T-UNIV-SESSIONS(T-UNIV-IDX)                                      
134300         TO T-SEG-SUM-SESSIONS(T-SEG-IDX).                                
134400                                                                          
134500***************************************************************           
134600* 6200-COMPUTE-SCORES - A ZERO-COUNT ROW (MERGED AWAY OR NEVER*           
134700* POPULATED) IS SKIPPED ENTIRELY SO IT NEVER DIVIDES BY ZERO  *           
134800* AND NEVER REACHES 7000-EXPORT-SEGMENTS.  SIX-DECIMAL WORK   *           
134900* FIELDS HOLD THE INTERMEDIATE AVERAGES BEFORE THEY ARE       *           
135000* ROUNDED DOWN TO THE THREE-DECIMAL EXPORT PICTURE.           *           
135100***************************************************************           
135200 6200-COMPUTE-SCORES.                                                     
135300     IF T-SEG-COUNT(T-SEG-IDX) = ZERO                                     
135400         GO TO 6200-EXIT                                                  
135500     END-IF.                                                              
135600                                                                          
135700* THE FIVE AVERAGES BELOW ARE PLAIN SUM-OVER-COUNT, NOT YET               
135800* WEIGHTED -- THE 30/20/20/20/10 SPLIT DOESN'T HAPPEN UNTIL               
135900* OVERALL-SCORE IS COMPUTED FURTHER DOWN THIS PARAGRAPH.                  
136000     COMPUTE AVG-ENG ROUNDED =                                            
136100         T-SEG-SUM-ENGAGEMENT(T-SEG-IDX) / T-SEG-COUNT(T-SEG-IDX).        
136200     COMPUTE AVG-REC ROUNDED =                                            
136300         T-SEG-SUM-RECENCY(T-SEG-IDX) / T-SEG-COUNT(T-SEG-IDX).           
136400     COMPUTE AVG-PROF ROUNDED =                                           
136500         T-SEG-SUM-PROFIT(T-SEG-IDX) / T-SEG-COUNT(T-SEG-IDX).            
136600* AOV AND SESSIONS BELOW ARE THE TWO PLAIN-AVERAGE EXPORT                 
136700* COLUMNS (O-AVG-AOV/O-AVG-SESSIONS) -- NOT FOLDED INTO ANY OF            
136800* THE FIVE SCORES, JUST CARRIED THROUGH FOR THE CAMPAIGN DESK.            
136900     COMPUTE AVG-AOV ROUNDED =                                            
137000         T-SEG-SUM-AOV(T-SEG-IDX) / T-SEG-COUNT(T-SEG-IDX).               
137100     COMPUTE AVG-SESS ROUNDED =                                           
137200         T-SEG-SUM-SESSIONS(T-SEG-IDX) / T-SEG-COUNT(T-SEG-IDX).          
137300                                                                          
137400* FIVE PLAIN AVERAGES ABOVE, EACH A SUM DIVIDED BY THE ROW'S              
137500* SURVIVING MEMBER COUNT -- NONE OF THEM ARE PART OF THE SCORE            
137600* WEIGHTING YET, THAT STARTS WITH CONVERSION POTENTIAL BELOW.             
137700                                                                          
137800* CONVERSION POTENTIAL = AVG-ENGAGEMENT TIMES AVG-RECENCY --              
137900* MK-309 SECTION 3.                                                       
138000     COMPUTE CONV-POTENTIAL ROUNDED =                                     
138100         AVG-ENG * AVG-REC.                                               
138200                                                                          
138300* SIZE SCORE = (SIZE / LARGEST FINAL SEGMENT) * 0.8 + 0.2, SO             
138400* THE LARGEST SEGMENT SCORES 1.000 AND THE FLOOR IS 0.200.                
138500     IF C-MAX-FINAL-SIZE > ZERO                                           
138600         COMPUTE SIZE-SCORE ROUNDED =                                     
138700             T-SEG-COUNT(T-SEG-IDX) / C-MAX-FINAL-SIZE                    
138800     ELSE                                                                 
138900         MOVE ZERO TO SIZE-SCORE                                          
139000     END-IF.                                                              
139100     IF SIZE-SCORE > 1                                                    
139200         MOVE 1 TO SIZE-SCORE                                             
139300     END-IF.                                                              
139400     COMPUTE SIZE-SCORE ROUNDED = (SIZE-SCORE * 0.8) + 0.2.               
139500                                                                          
139600* STRATEGIC FIT = 60% PROFITABILITY, 40% AOV AGAINST THE                  
139700* RICHEST SINGLE USER'S AOV IN THE WHOLE UNIVERSE.                        
139800     IF C-MAX-AOV-UNIV > ZERO                                             
139900         COMPUTE STRATEGIC-FIT ROUNDED =                                  
140000             (AVG-PROF * 0.6) +                                           
140100             ((AVG-AOV / C-MAX-AOV-UNIV) * 0.4)                           
140200     ELSE                                                                 
140300         MOVE ZERO TO STRATEGIC-FIT                                       
140400     END-IF.                                                              
140500                                                                          
140600     PERFORM 6300-LOOKUP-RULES-TEXT.                                      
140700                                                                          
140800* THE OVERALL-SCORE FORMULA NEEDS RULE-LIFT-HOLD, SO THE                  
140900* RULES-TEXT LOOKUP RUNS BEFORE THE COMPUTE BELOW, NOT AFTER.             
141000                                                                          
141100* OVERALL SCORE -- MK-309 SECTION 4, THE RANKING FORMULA USED             
141200* BY 7100-RANK-SEGMENTS BELOW.  30/20/20/20/10 SPLIT ACROSS               
141300* CONVERSION, LIFT, SIZE, PROFITABILITY AND STRATEGIC FIT.                
141400     COMPUTE OVERALL-SCORE ROUNDED =                                      
141500         (CONV-POTENTIAL  * 0.3) +                                        
141600         (RULE-LIFT-HOLD  * 0.2) +                                        
141700         (SIZE-SCORE      * 0.2) +                                        
141800         (AVG-PROF        * 0.2) +                                        
141900         (STRATEGIC-FIT   * 0.1).                                         
142000                                                                          
142100* T-SO-CONV/LIFT/SIZE-SCORE/PROF/STRAT-FIT/OVERALL TAKE THEIR             
142200* NAMES FROM THE SAME FIVE-FACTOR SPLIT AS THE COMPUTE ABOVE --           
142300* KEEP THE MOVE ORDER MATCHED TO IT IF THE WEIGHTS EVER CHANGE.           
142400     MOVE CONV-POTENTIAL    TO T-SO-CONV(T-SEG-IDX).                      
142500     MOVE RULE-LIFT-HOLD    TO T-SO-LIFT(T-SEG-IDX).                      
142600     MOVE SIZE-SCORE        TO T-SO-SIZE-SCORE(T-SEG-IDX).                
142700     MOVE AVG-PROF          TO T-SO-PROF(T-SEG-IDX).                      
142800     MOVE STRATEGIC-FIT     TO T-SO-STRAT-FIT(T-SEG-IDX).                 
142900     MOVE OVERALL-SCORE     TO T-SO-OVERALL(T-SEG-IDX).                   
143000     MOVE RULE-TEXT-HOLD    TO T-SO-RULES(T-SEG-IDX).                     
143100* FROM HERE DOWN, T-SEGOUT-REC (CBLMKT2T.CPY) IS BEING STAGED             
143200* FOR 7000-EXPORT-SEGMENTS -- THE SIX COMPUTES ABOVE ARE THE              
143300* MATH, THESE MOVES ARE JUST COPYING THE RESULTS ACROSS.                  
143400     MOVE T-SEG-NAME(T-SEG-IDX) TO T-SO-NAME(T-SEG-IDX).                  
143500     MOVE T-SEG-COUNT(T-SEG-IDX) TO T-SO-SIZE(T-SEG-IDX).                 
143600     COMPUTE T-SO-AVG-AOV(T-SEG-IDX)  ROUNDED = AVG-AOV.                  
143700     COMPUTE T-SO-AVG-ENG(T-SEG-IDX)  ROUNDED = AVG-ENG.                  
143800     COMPUTE T-SO-AVG-SESS(T-SEG-IDX) ROUNDED = AVG-SESS.                 
143900     IF T-SEG-COUNT(T-SEG-IDX) >= MIN-SEGMENT-SIZE                        
144000         MOVE 'Yes'    TO T-SO-VALID-FLAG(T-SEG-IDX)                      
144100     ELSE                                                                 
144200         MOVE 'Merged' TO T-SO-VALID-FLAG(T-SEG-IDX)                      
144300     END-IF.                                                              
144400 6200-EXIT.                                                               
144500     EXIT.                                                                
144600                                                                          
144700***************************************************************           
144800* 6300-LOOKUP-RULES-TEXT - DIRECT INDEX ACROSS TO SEG-RULES-  *           
144900* TABLE OFF THE SAME ROW NUMBER SEGMENT-TABLE IS ALREADY ON --*           
145000* SEE THE REVISION HISTORY IN CBLMKT2T.CPY.                   *           
145100***************************************************************           
145200 6300-LOOKUP-RULES-TEXT.                                                  
145300* SAME ROW NUMBER TRICK AS 1080-INIT-SEGMENT-TABLE -- NO NAME             
145400* SEARCH, JUST SET THE INDEX AND GO STRAIGHT ACROSS.                      
145500     SET T-RULE-IDX TO T-SEG-IDX.                                         
145600     MOVE T-RULE-TEXT(T-RULE-IDX)      TO RULE-TEXT-HOLD.                 
145700     MOVE T-RULE-LIFT-SEED(T-RULE-IDX) TO RULE-LIFT-HOLD.                 
145800                                                                          
145900***************************************************************           
146000* 7000-EXPORT-SEGMENTS - WRITES THE CSV HEADER ROW, THEN ONE  *           
146100* COMMA-DELIMITED DETAIL ROW PER NON-ZERO-COUNT SEGMENT.      *           
146200* 7100-RANK-SEGMENTS PUTS THE ROWS IN OVERALL-SCORE DESCENDING*           
146300* ORDER FIRST SO THE CSV AND THE PRINTED REPORT COME OUT IN   *           
146400* THE SAME ORDER (MK-402).                                    *           
146500***************************************************************           
146600 7000-EXPORT-SEGMENTS.                                                    
146700* RANK BEFORE HEADER, HEADER BEFORE DETAIL -- THE CSV MUST COME           
146800* OUT IN THE SAME ORDER THE REPORT WILL PRINT IN LATER (8000).            
146900     PERFORM 7100-RANK-SEGMENTS.                                          
147000     PERFORM 7005-EXPORT-HEADER.                                          
147100     PERFORM 7010-EXPORT-ONE                                              
147200         VARYING T-SEGOUT-IDX FROM 1 BY 1 UNTIL T-SEGOUT-IDX > 11.        
147300                                                                          
147400* 7005-EXPORT-HEADER IS A LITERAL STRING, NOT BUILT FROM THE              
147500* COLUMN-HEADING FIELDS -- THE MAIL-HOUSE'S LOAD SCRIPT MATCHES           
147600* ON THESE EXACT COLUMN NAMES (TICKET MK-402), SO THEY MUST               
147700* NEVER DRIFT FROM WHAT WAS DELIVERED TO THEM.                            
147800 7005-EXPORT-HEADER.                                                      
147900     MOVE SPACES TO SEGOUT-LINE.                                          
148000     STRING 'SEGMENT_NAME,RULES_APPLIED,SEGMENT_SIZE,'                    
148100         'CONVERSION_POTENTIAL,LIFT_VS_CONTROL,SIZE_SCORE,'               
148200         'PROFITABILITY,STRATEGIC_FIT,OVERALL_SCORE,VALID_FLAG,'          
148300         'AVG_AOV,AVG_ENGAGEMENT,AVG_SESSIONS'                            
148400         DELIMITED BY SIZE INTO SEGOUT-LINE.                              
148500     WRITE SEGOUT-LINE.                                                   
148600                                                                          
148700***************************************************************           
148800* 7010-EXPORT-ONE - STAGES ONE SEGOUT-TABLE ROW INTO THE      *           
148900* EDITED SEG-STRAT-REC FIELDS (CBLMKT2.CPY), THEN STRINGS THEM*           
149000* TOGETHER WITH COMMA LITERALS INTO SEGOUT-LINE.  NAME AND    *           
149100* RULES-APPLIED ARE DELIMITED BY SPACE SO THE TRAILING BLANKS *           
149200* ON THOSE TWO ALPHANUMERIC FIELDS DON'T PAD OUT THE ROW.     *           
149300***************************************************************           
149400* ZERO-SIZE ROW TEST GUARDS AGAINST WRITING A BLANK CSV LINE              
149500* FOR AN UNUSED TABLE SLOT -- NOT EVERY ONE OF THE 11 ROWS                
149600* SURVIVES TO EXPORT TIME (SOME MERGE AWAY IN 5100).                      
149700 7010-EXPORT-ONE.                                                         
149800     IF T-SO-SIZE(T-SEGOUT-IDX) > ZERO                                    
149900         MOVE T-SO-NAME(T-SEGOUT-IDX)  TO O-SEGMENT-NAME                  
150000         MOVE T-SO-RULES(T-SEGOUT-IDX) TO O-RULES-APPLIED                 
150100         MOVE T-SO-SIZE(T-SEGOUT-IDX)  TO O-SEGMENT-SIZE                  
150200         MOVE T-SO-CONV(T-SEGOUT-IDX)                                     
150300             TO O-CONVERSION-POTENTIAL                                    
150400         MOVE T-SO-LIFT(T-SEGOUT-IDX)  TO O-LIFT-VS-CONTROL               
150500         MOVE T-SO-SIZE-SCORE(T-SEGOUT-IDX) TO O-SIZE-SCORE               
150600         MOVE T-SO-PROF(T-SEGOUT-IDX)  TO O-PROFITABILITY                 
150700*         STRAT-FIT AND OVERALL ARE THE LAST TWO OF THE FIVE              
150800*         SCORES -- OVERALL IS THE WEIGHTED BLEND, NOT A SIXTH            
150900*         FACTOR OF ITS OWN.                                              
151000         MOVE T-SO-STRAT-FIT(T-SEGOUT-IDX) TO O-STRATEGIC-FIT             
151100         MOVE T-SO-OVERALL(T-SEGOUT-IDX) TO O-OVERALL-SCORE               
151200         MOVE T-SO-VALID-FLAG(T-SEGOUT-IDX) TO O-VALID-FLAG               
151300         MOVE T-SO-AVG-AOV(T-SEGOUT-IDX) TO O-AVG-AOV                     
151400         MOVE T-SO-AVG-ENG(T-SEGOUT-IDX) TO O-AVG-ENGAGEMENT              
151500         MOVE T-SO-AVG-SESS(T-SEGOUT-IDX) TO O-AVG-SESSIONS               
151600         PERFORM 7020-BUILD-CSV-LINE                                      
151700     END-IF.                                                              
151800                                                                          
151900* 7020-BUILD-CSV-LINE STRINGS THE THIRTEEN O-FIELDS 7010 JUST             
152000* MOVED INTO SEG-STRAT-REC TOGETHER WITH COMMA LITERALS --                
152100* CSV-PTR TRACKS THE NEXT FREE BYTE IN SEGOUT-LINE.                       
152200 7020-BUILD-CSV-LINE.                                                     
152300     MOVE SPACES TO SEGOUT-LINE.                                          
152400     SET CSV-PTR TO 1.                                                    
152500     STRING O-SEGMENT-NAME    DELIMITED BY SPACE                          
152600         ','                 DELIMITED BY SIZE                            
152700         O-RULES-APPLIED     DELIMITED BY SPACE                           
152800         ','                 DELIMITED BY SIZE                            
152900         O-SEGMENT-SIZE      DELIMITED BY SIZE                            
153000         ','                 DELIMITED BY SIZE                            
153100         O-CONVERSION-POTENTIAL DELIMITED BY SIZE                         
153200         ','                 DELIMITED BY SIZE                            
153300         O-LIFT-VS-CONTROL   DELIMITED BY SIZE                            
153400         ','                 DELIMITED BY SIZE                            
153500         O-SIZE-SCORE        DELIMITED BY SIZE                            
153600         ','                 DELIMITED BY SIZE                            
153700         O-PROFITABILITY     DELIMITED BY SIZE                            
153800         ','                 DELIMITED BY SIZE                            
153900         O-STRATEGIC-FIT     DELIMITED BY SIZE                            
154000         ','                 DELIMITED BY SIZE                            
154100         O-OVERALL-SCORE     DELIMITED BY SIZE                            
154200         ','                 DELIMITED BY SIZE                            
154300*     NINTH COMMA -- FOUR COLUMNS LEFT: FLAG, THEN THE THREE              
154400*     PLAIN-AVERAGE COLUMNS, IN THE SAME ORDER AS 7005'S HEADER.          
154500         O-VALID-FLAG        DELIMITED BY SPACE                           
154600         ','                 DELIMITED BY SIZE                            
154700         O-AVG-AOV           DELIMITED BY SIZE                            
154800         ','                 DELIMITED BY SIZE                            
154900         O-AVG-ENGAGEMENT    DELIMITED BY SIZE                            
155000         ','                 DELIMITED BY SIZE                            
155100         O-AVG-SESSIONS      DELIMITED BY SIZE                            
155200         INTO SEGOUT-LINE                                                 
155300         WITH POINTER CSV-PTR.                                            
155400     WRITE SEGOUT-LINE.                                                   
155500                                                                          
155600***************************************************************           
155700* 7100-RANK-SEGMENTS - A PLAIN EXCHANGE SORT OVER AT MOST 11  *           
155800* ROWS OF SEGOUT-TABLE.  THE SORT VERB IS RESERVED FOR THE    *           
155900* 20,000-ROW AOV PASS IN 3000-DERIVE-THRESHOLDS -- OVERKILL   *           
156000* FOR 11 ROWS HERE.                                           *           
156100***************************************************************           
156200 7100-RANK-SEGMENTS.                                                      
156300* SUB3 ONLY COUNTS THE OUTER PASSES -- IT IS NOT USED TO                  
156400* SUBSCRIPT ANYTHING ITSELF, THAT IS T-SEGOUT-IDX'S JOB BELOW.            
156500     PERFORM 7110-OUTER-PASS                                              
156600         VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > 10.                        
156700                                                                          
156800* 7110-OUTER-PASS/7120-INNER-PASS ARE THE CLASSIC BUBBLE-SORT             
156900* PAIR -- ONE OUTER PASS PER ROW, ONE INNER COMPARE-AND-SWAP              
157000* SWEEP PER OUTER PASS, HIGHEST OVERALL-SCORE BUBBLING TO ROW 1.          
157100 7110-OUTER-PASS.                                                         
157200     SET T-SEGOUT-IDX TO 1.                                               
157300     PERFORM 7120-INNER-PASS                                              
157400         VARYING T-SEGOUT-IDX FROM 1 BY 1 UNTIL T-SEGOUT-IDX > 10.        
157500                                                                          
157600 7120-INNER-PASS.                                                         
157700     IF T-SO-OVERALL(T-SEGOUT-IDX) <                                      
157800             T-SO-OVERALL(T-SEGOUT-IDX + 1)                               
157900         PERFORM 7130-SWAP-ROWS                                           
158000     END-IF.                                                              
158100                                                                          
158200* 7130-SWAP-ROWS MOVES THE WHOLE 159-BYTE T-SEGOUT-REC THROUGH            
158300* HOLD-REC -- ONE GROUP MOVE INSTEAD OF SWAPPING EACH OF                  
158400* THE THIRTEEN ELEMENTARY FIELDS ONE AT A TIME.                           
158500 7130-SWAP-ROWS.                                                          
158600     MOVE T-SEGOUT-REC(T-SEGOUT-IDX) TO HOLD-REC.                         
158700     MOVE T-SEGOUT-REC(T-SEGOUT-IDX + 1)                                  
158800         TO T-SEGOUT-REC(T-SEGOUT-IDX).                                   
158900     MOVE HOLD-REC TO T-SEGOUT-REC(T-SEGOUT-IDX + 1).                     
159000                                                                          
159100***************************************************************           
159200* 8000-PRINT-REPORT - HEADING, RANKED STRATEGY TABLE, SUMMARY *           
159300* STATISTICS AND THE FINAL FOOTING VALIDATION LINE, IN THAT   *           
159400* ORDER, AS CALLED FOR BY THE MKTG REPORT LAYOUT (MK-309).    *           
159500***************************************************************           
159600 8000-PRINT-REPORT.                                                       
159700* FIVE STEPS, ALWAYS IN THIS ORDER -- HEADING, COLUMN HEADING,            
159800* ONE DETAIL LINE PER RANKED SEGMENT, SUMMARY STATS, THEN THE             
159900* FINAL FOOTING LINE.  NONE OF THE FIVE ARE OPTIONAL.                     
160000     PERFORM 8100-PRINT-HEADING.                                          
160100     PERFORM 8150-PRINT-COLUMN-HEADING.                                   
160200     PERFORM 8200-PRINT-DETAIL-LINE                                       
160300         VARYING T-SEGOUT-IDX FROM 1 BY 1 UNTIL T-SEGOUT-IDX > 11.        
160400     PERFORM 8300-PRINT-SUMMARY.                                          
160500     PERFORM 8400-PRINT-VALIDATION.                                       
160600                                                                          
160700* 8100-PRINT-HEADING IS CALLED FROM THE TOP OF 8000-PRINT-                
160800* REPORT AND ALSO FROM 1200-ABORT-RUN -- EVERY PRINTED PAGE,              
160900* WHETHER THE RUN SUCCEEDS OR ABORTS, STARTS WITH THIS BANNER.            
161000 8100-PRINT-HEADING.                                                      
161100     ADD 1 TO C-PCTR.                                                     
161200     MOVE C-PCTR TO O-PCTR.                                               
161300     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
161400     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.            
161500     WRITE PRTLINE FROM REPORT-TITLE AFTER ADVANCING 2 LINES.             
161600                                                                          
161700* 8150-PRINT-COLUMN-HEADING WRITES THE ONE COLUMN-HEADING LINE            
161800* BEFORE THE RANKED DETAIL TABLE -- SEE DETAIL-COLUMN-HEADING             
161900* FOR THE COLUMN-ALIGNMENT NOTE.                                          
162000 8150-PRINT-COLUMN-HEADING.                                               
162100     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING                             
162200         AFTER ADVANCING 2 LINES.                                         
162300                                                                          
162400***************************************************************           
162500* 8200-PRINT-DETAIL-LINE - ONE LINE PER FINAL SEGMENT, ALREADY*           
162600* IN OVERALL-SCORE DESCENDING ORDER FROM 7100-RANK-SEGMENTS.  *           
162700* A ZERO-SIZE ROW (NOTHING MERGED TO IT, E.G. OTHER_BUCKET    *           
162800* WHEN NOTHING QUALIFIED) IS SKIPPED.                         *           
162900***************************************************************           
163000* T-SO-... FIELDS WERE FILLED BY 6200-COMPUTE-SCORES AND PUT              
163100* IN RANK ORDER BY 7100-RANK-SEGMENTS -- THIS PARAGRAPH ONLY              
163200* EDITS THEM ONTO THE PRINT LINE, NO NEW ARITHMETIC HAPPENS HERE.         
163300 8200-PRINT-DETAIL-LINE.                                                  
163400     IF T-SO-SIZE(T-SEGOUT-IDX) > ZERO                                    
163500         MOVE T-SO-NAME(T-SEGOUT-IDX) TO O-D-SEGMENT-NAME                 
163600         MOVE T-SO-SIZE(T-SEGOUT-IDX) TO O-D-SIZE                         
163700         MOVE T-SO-CONV(T-SEGOUT-IDX) TO O-D-CONVERSION                   
163800         MOVE T-SO-LIFT(T-SEGOUT-IDX) TO O-D-LIFT                         
163900         MOVE T-SO-SIZE-SCORE(T-SEGOUT-IDX) TO O-D-SIZE-SCORE             
164000         MOVE T-SO-PROF(T-SEGOUT-IDX) TO O-D-PROFITABILITY                
164100         MOVE T-SO-STRAT-FIT(T-SEGOUT-IDX) TO O-D-STRATEGIC-FIT           
164200*         SAME 0-1 SCORE FIELDS AS 7010-EXPORT-ONE, JUST ONTO A           
164300*         PRINT LINE INSTEAD OF THE CSV RECORD -- KEEP THE TWO            
164400*         MOVE ORDERS MATCHED IF A SCORE GETS ADDED LATER.                
164500         MOVE T-SO-OVERALL(T-SEGOUT-IDX) TO O-D-OVERALL-SCORE             
164600         MOVE T-SO-VALID-FLAG(T-SEGOUT-IDX) TO O-D-VALID-FLAG             
164700         MOVE T-SO-AVG-AOV(T-SEGOUT-IDX) TO O-D-AVG-AOV                   
164800         MOVE T-SO-AVG-ENG(T-SEGOUT-IDX) TO O-D-AVG-ENGAGEMENT            
164900         MOVE T-SO-AVG-SESS(T-SEGOUT-IDX) TO O-D-AVG-SESSIONS             
165000         WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE            
165100     END-IF.                                                              
165200                                                                          
165300***************************************************************           
165400* 8300-PRINT-SUMMARY - TOTAL UNIVERSE, FINAL SEGMENT COUNT,   *           
165500* MEAN/LARGEST/SMALLEST FINAL SIZE AND THE TOP-RANKED SEGMENT *           
165600* NAME AND SCORE, PER MK-309.  SMALLEST SIZE IS FOUND WITH A  *           
165700* MIN-SEARCH PASS OVER THE NON-ZERO ROWS (8310/8320).         *           
165800***************************************************************           
165900 8300-PRINT-SUMMARY.                                                      
166000* FOUR PRINT LINES, ONE STATISTIC GROUP EACH -- UNIVERSE TOTAL,           
166100* SEGMENT COUNT, SIZE STATS, THEN THE TOP-SCORING SEGMENT.                
166200     MOVE C-UNIVERSE-COUNT TO O-SUM-UNIVERSE.                             
166300     WRITE PRTLINE FROM SUMMARY-LINE-1 AFTER ADVANCING 2 LINES.           
166400                                                                          
166500     MOVE C-FINAL-SEG-COUNT TO O-SUM-SEG-COUNT.                           
166600     WRITE PRTLINE FROM SUMMARY-LINE-2 AFTER ADVANCING 1 LINE.            
166700                                                                          
166800* AVG-SEG-SIZE GUARDS AGAINST A ZERO FINAL-SEG-COUNT (EVERY               
166900* SEGMENT MERGED AWAY, AN EMPTY UNIVERSE) DIVIDING BY ZERO.               
167000     IF C-FINAL-SEG-COUNT > ZERO                                          
167100         COMPUTE C-AVG-SEG-SIZE ROUNDED =                                 
167200             C-UNIVERSE-COUNT / C-FINAL-SEG-COUNT                         
167300     ELSE                                                                 
167400         MOVE ZERO TO C-AVG-SEG-SIZE                                      
167500     END-IF.                                                              
167600     MOVE C-AVG-SEG-SIZE   TO O-SUM-AVG-SIZE.                             
167700     MOVE C-MAX-FINAL-SIZE TO O-SUM-MAX-SIZE.                             
167800     PERFORM 8310-FIND-MIN-SIZE                                           
167900         VARYING T-SEGOUT-IDX FROM 1 BY 1 UNTIL T-SEGOUT-IDX > 11.        
168000     MOVE C-MIN-FINAL-SIZE TO O-SUM-MIN-SIZE.                             
168100     WRITE PRTLINE FROM SUMMARY-LINE-3 AFTER ADVANCING 1 LINE.            
168200                                                                          
168300* TOP-RANKED ROW IS ALWAYS SUBSCRIPT 1 AFTER THE EXCHANGE                 
168400* SORT IN 7100-RANK-SEGMENTS.                                             
168500     MOVE T-SO-NAME(1)    TO O-SUM-TOP-NAME.                              
168600     MOVE T-SO-OVERALL(1) TO O-SUM-TOP-SCORE.                             
168700     WRITE PRTLINE FROM SUMMARY-LINE-4 AFTER ADVANCING 1 LINE.            
168800                                                                          
168900* 8310/8320 FIND THE SMALLEST NON-ZERO FINAL SEGMENT SIZE --              
169000* C-MIN-FINAL-SIZE STARTS AT ZERO, SO THE FIRST NON-ZERO ROW              
169100* ALWAYS WINS THE COMPARE ON ITS FIRST PASS THROUGH 8320.                 
169200 8310-FIND-MIN-SIZE.                                                      
169300     IF T-SO-SIZE(T-SEGOUT-IDX) > ZERO                                    
169400         PERFORM 8320-CHECK-MIN                                           
169500     END-IF.                                                              
169600                                                                          
169700 8320-CHECK-MIN.                                                          
169800     IF T-SO-SIZE(T-SEGOUT-IDX) < C-MIN-FINAL-SIZE                        
169900         OR C-MIN-FINAL-SIZE = ZERO                                       
170000         MOVE T-SO-SIZE(T-SEGOUT-IDX) TO C-MIN-FINAL-SIZE                 
170100     END-IF.                                                              
170200                                                                          
170300***************************************************************           
170400* 8400-PRINT-VALIDATION - THE FINAL FOOTING CHECK: SUM OF     *           
170500* FINAL SEGMENT SIZES MUST EQUAL THE UNIVERSE COUNT.  BY THIS *           
170600* POINT THE MERGE PASS HAS ALREADY RUN, SO THIS ALSO PROVES   *           
170700* THE MERGE DID NOT LOSE OR DOUBLE-COUNT ANY MEMBER.          *           
170800***************************************************************           
170900 8400-PRINT-VALIDATION.                                                   
171000* SAME 4210-SUM-SEG-COUNT USED BY 4250-PRINT-RESULT EARLIER,              
171100* BUT ROW 11 IS NO LONGER EMPTY THIS TIME -- 5000-ENFORCE-SIZE            
171200* HAS ALREADY ROLLED THE UNDERSIZED ROWS INTO IT BY NOW.                  
171300     MOVE ZERO TO SEG-SUM-CHECK.                                          
171400     PERFORM 4210-SUM-SEG-COUNT                                           
171500         VARYING T-SEG-IDX FROM 1 BY 1 UNTIL T-SEG-IDX > 11.              
171600     IF SEG-SUM-CHECK = C-UNIVERSE-COUNT                                  
171700         MOVE 'SUM OF SEGMENT SIZES EQUALS UNIVERSE SIZE -- OK.'          
171800             TO O-MSG-TEXT                                                
171900     ELSE                                                                 
172000         MOVE 'SUM OF SEGMENT SIZES DOES NOT EQUAL UNIVERSE SIZE.'        
172100             TO O-MSG-TEXT                                                
172200     END-IF.                                                              
172300     WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 2 LINES.                 
172400                                                                          
172500***************************************************************           
172600* 9000-READ - THE ONE PLACE ABANDON-MASTER IS READ.  AT END   *           
172700* TURNS THE LOOP OFF WITHOUT DISTURBING I-REC SO THE LAST     *           
172800* GOOD RECORD ISN'T RE-FILTERED.                              *           
172900***************************************************************           
173000 9000-READ.                                                               
173100     READ ABANDON-MASTER                                                  
173200         AT END                                                           
173300             MOVE 'NO' TO MORE-RECS                                       
173400     END-READ.                                                            
173500                                                                          
173600***************************************************************           
173700* 9900-CLOSING - TICKET MK-217 ASKED FOR THE MERGED-SEGMENT   *           
173800* LIST TO PRINT ONCE AT THE VERY END OF THE RUN RATHER THAN   *           
173900* INTERLEAVED WITH THE 5100 MERGE PASS, SO THE CAMPAIGN DESK  *           
174000* SEES IT RIGHT BEFORE THE RUN CLOSES OUT.                    *           
174100***************************************************************           
174200 9900-CLOSING.                                                            
174300* SOME-MERGED IS SET 'YES' BY 5100-MERGE-UNDERSIZED THE                   
174400* MOMENT ANY SEGMENT MERGES -- STAYS 'NO' ON A RUN WHERE EVERY            
174500* SEGMENT ALREADY CLEARED MIN-SEGMENT-SIZE ON ITS OWN.                    
174600     IF SOME-MERGED                                                       
174700         MOVE MERGED-LIST TO O-MSG-TEXT                                   
174800         WRITE PRTLINE FROM MSG-LINE AFTER ADVANCING 2 LINES              
174900     END-IF.                                                              
175000* CLOSE ALL THREE REGARDLESS OF WHICH STEP ABORTED -- THERE IS            
175100* NO PATH THROUGH 0000-CBLMKT01 THAT OPENS A FILE AND SKIPS               
175200* THIS PARAGRAPH.                                                         
175300     CLOSE ABANDON-MASTER.                                                
175400     CLOSE SEGMENT-OUT.                                                   
175500     CLOSE MKT-PRTOUT.                                                    
