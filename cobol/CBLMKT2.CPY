000100***************************************************************           
000200* CBLMKT2.CPY                                                 *           
000300* SEGMENT-STRATEGY OUTPUT EDIT BUFFER.  COPY'D INTO WORKING-  *           
000400* STORAGE ONLY OF CBLMKT01 -- 7010-EXPORT-ONE MOVES THE       *           
000500* SEGOUT-TABLE ROW HERE, THEN STRINGS THE EDITED FIELDS       *           
000600* TOGETHER WITH COMMAS INTO SEGOUT-LINE FOR THE CSV EXPORT.   *           
000700* THE WORKING TABLES LIVE IN CBLMKT2T.CPY.                    *           
000800***************************************************************           
000900                                                                          
001000* REVISION HISTORY -                                                      
001100*   11/12/98  AL   ORIGINAL STRATEGY RECORD, 13 FIELDS PER MKTG           
001200*                  REQUEST FOR THE RETENTION CAMPAIGN EXPORT.             
001300*   04/02/99  AL   ADDED VALID-FLAG AFTER THE UNDERSIZED-SEGMENT          
001400*                  MERGE RULE WAS APPROVED BY J. HALVERSEN.               
001500*   09/30/99  RJT  Y2K TOUCH - NO DATE FIELDS HERE, REVIEWED ONLY.        
001600*   06/14/04  AL   MOVED SEGMENT-TABLE AND SEG-RULES-TABLE OUT TO         
001700*                  CBLMKT2T.CPY SO THE FD COPY STAYS CLEAN.               
001800*   03/11/16  DMH  MKTG WANTS THE EXPORT READABLE IN A SPREAD-            
001900*                  SHEET (TICKET MK-402) -- RECAST THE NUMERIC            
002000*                  FIELDS BELOW AS EDITED PICTURES WITH ACTUAL            
002100*                  DECIMAL POINTS AND MOVED THE RECORD OUT OF             
002200*                  THE FD SO 7010-EXPORT-ONE CAN STRING IT INTO           
002300*                  A COMMA-DELIMITED SEGOUT-LINE INSTEAD OF               
002400*                  WRITING THE FIXED-WIDTH RECORD AS-IS.                  
002500                                                                          
002600 01  SEG-STRAT-REC.                                                       
002700     05  O-SEGMENT-NAME         PIC X(30).                                
002800     05  O-RULES-APPLIED        PIC X(70).                                
002900     05  O-SEGMENT-SIZE         PIC Z(6)9.                                
003000     05  O-CONVERSION-POTENTIAL PIC 9.999.                                
003100     05  O-LIFT-VS-CONTROL      PIC 9.999.                                
003200     05  O-SIZE-SCORE           PIC 9.999.                                
003300     05  O-PROFITABILITY        PIC 9.999.                                
003400     05  O-STRATEGIC-FIT        PIC 9.999.                                
003500     05  O-OVERALL-SCORE        PIC 9.999.                                
003600     05  O-VALID-FLAG           PIC X(6).                                 
003700     05  O-AVG-AOV              PIC Z(6)9.99.                             
003800     05  O-AVG-ENGAGEMENT       PIC 9.999.                                
003900     05  O-AVG-SESSIONS         PIC ZZ9.9.                                
004000     05  FILLER                 PIC X(9).                                 
004100*     RESERVED FOR FUTURE EXPANSION PER DP STANDARDS MEMO.                
