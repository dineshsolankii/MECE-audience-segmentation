000100***************************************************************           
000200* CBLMKT1.CPY                                                 *           
000300* CART ABANDONER MASTER RECORD LAYOUT.  COPY'D INTO THE FILE  *           
000400* SECTION ONLY (FD ABANDON-MASTER, DATA RECORD I-REC) OF      *           
000500* CBLMKT01.  THE IN-MEMORY UNIVERSE TABLE LIVES IN CBLMKT1T.CPY.*         
000600***************************************************************           
000700                                                                          
000800* REVISION HISTORY -                                                      
000900*   11/09/98  AL   ORIGINAL LAYOUT FOR RETENTION CAMPAIGN WORK.           
001000*   02/22/99  AL   WIDENED AOV TO 9(7)V99, SHOP STD DROPPED THE           
001100*                 OLD $9999 CAP, MKTG ASKED FOR BIGGER CARTS.             
001200*   09/30/99  RJT  Y2K - ADDED CCYY WINDOWING ON THE DATE                 
001300*                  REDEFINES BELOW, SEE CBLMKT01 1050-WINDOW-YR.          
001400*   06/14/04  AL   MOVED UNIVERSE-TABLE OUT TO CBLMKT1T.CPY SO            
001500*                  THIS BOOK CAN COPY CLEAN INTO THE FD ALONE.            
001600                                                                          
001700 01  I-REC.                                                               
001800     05  I-USER-ID             PIC X(11).                                 
001900     05  I-CART-ABANDONED-DATE PIC 9(8).                                  
002000     05  I-LAST-ORDER-DATE     PIC 9(8).                                  
002100*     ZERO MEANS USER HAS NEVER COMPLETED AN ORDER.                       
002200     05  I-AVG-ORDER-VALUE     PIC 9(7)V99.                               
002300     05  I-SESSIONS-LAST-30D   PIC 9(3).                                  
002400     05  I-NUM-CART-ITEMS      PIC 9(3).                                  
002500     05  I-ENGAGEMENT-SCORE    PIC 9V999.                                 
002600     05  I-PROFITABILITY-SCORE PIC 9V999.                                 
002700     05  FILLER                PIC X(10).                                 
002800*     RESERVED FOR FUTURE EXPANSION PER DP STANDARDS MEMO.                
002900                                                                          
003000* ----------------------------------------------------------------        
003100* CART-ABANDONED-DATE BROKEN OUT TO CCYY/MM/DD FOR THE RECENCY            
003200* JULIAN-DAY CALCULATION IN 2150-CALC-JULIAN.  SEE REV 09/30/99.          
003300* ----------------------------------------------------------------        
003400 01  CART-DATE-BROKEN REDEFINES I-REC.                                    
003500     05  FILLER                PIC X(11).                                 
003600     05  CART-CCYY             PIC 9(4).                                  
003700     05  CART-MM               PIC 99.                                    
003800     05  CART-DD               PIC 99.                                    
003900     05  FILLER                PIC X(41).                                 
004000                                                                          
004100* ----------------------------------------------------------------        
004200* LAST-ORDER-DATE BROKEN OUT THE SAME WAY, KEPT FOR ANY FUTURE            
004300* WIN-BACK RECENCY WORK -- NOT USED IN THE 6/2004 SEGMENTATION.           
004400* ----------------------------------------------------------------        
004500 01  LAST-ORDER-DATE-BROKEN REDEFINES I-REC.                              
004600     05  FILLER                PIC X(19).                                 
004700     05  LORD-CCYY             PIC 9(4).                                  
004800     05  LORD-MM               PIC 99.                                    
004900     05  LORD-DD               PIC 99.                                    
005000     05  FILLER                PIC X(33).                                 
